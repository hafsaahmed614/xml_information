000100******************************************************************
000200*    SPLINGR  -  FDA SPL INGREDIENT RECORD LAYOUT                *
000300*    ZERO OR MORE PER DRUG-MASTER, ACTIVE AND INACTIVE ALIKE.    *
000400*    CHILD RECORDS SHARE THE PARENT DM-SEQ VALUE AS IN-SEQ.      *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    11/02/89  RWL  #DL-037  ORIGINAL LAYOUT FOR THE NDC          *
000800*                            INGREDIENT DETAIL RECORD             *
000900*    01/19/99  JKT  #DL-089  Y2K REMEDIATION - NO DATE FIELDS IN  *
001000*                            THIS LAYOUT, REVIEWED/SIGNED OFF    *
001100*    04/08/06  MDH  #SPL-014 REWORKED FOR THE FDA SPL ACTIVE/     *
001200*                            INACTIVE INGREDIENT RECORD           *
001300******************************************************************
001400 01  SPL-INGREDIENT-REC.
001500     05  IN-SEQ                      PIC 9(4).
001600     05  IN-ROLE                     PIC X(1).
001700         88  IN-ROLE-ACTIVE          VALUE "A".
001800         88  IN-ROLE-INACTIVE        VALUE "I".
001900     05  IN-NAME                     PIC X(60).
002000     05  IN-CODE                     PIC X(10).
002100     05  IN-STR-VALUE                PIC X(10).
002200     05  IN-STR-UNIT                 PIC X(10).
002300     05  IN-PER-VALUE                PIC X(10).
002400     05  IN-PER-UNIT                 PIC X(10).
