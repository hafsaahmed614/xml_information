000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SPLDRUG.
000300 AUTHOR. R W LOUDON.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/12/87.
000600 DATE-COMPILED. 03/12/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EXTRACTS AND REPORTS ON A BATCH OF FDA
001300*          STRUCTURED PRODUCT LABELING (SPL) DRUG-LABEL DOCUMENTS.
001400*
001500*          INPUT IS FOUR FLATTENED, PRESORTED RECORD FILES BUILT
001600*          BY THE UPSTREAM EXTRACT STEP FROM THE FDA XML LABELS -
001700*          ONE DRUG-MASTER RECORD PER DOCUMENT, PLUS CHILD
001800*          INGREDIENT / PACKAGING / SECTION RECORDS KEYED BY THE
001900*          SAME DOCUMENT SEQUENCE NUMBER.
002000*
002100*          THE JOB MAKES TWO PASSES OVER THE INPUT:
002200*             PASS 1 VALIDATES EACH DOCUMENT AND TOTALS THE
002300*                    PER-CATEGORY COUNTS, SO THE REPORT'S SUMMARY
002400*                    SECTION CAN BE PRINTED *BEFORE* ANY DETAIL
002500*                    BLOCK, THE WAY THE USERS WANT IT.
002600*             PASS 2 RE-READS THE SAME FOUR FILES, WRITES THE
002700*                    NORMALIZED EXTRACT RECORD FOR EACH GOOD
002800*                    DOCUMENT, AND APPENDS ITS DETAIL BLOCK TO
002900*                    THE REPORT.
003000*
003100*          A DOCUMENT THAT FAILS VALIDATION IS LOGGED AND SKIPPED -
003200*          THIS JOB NEVER ABENDS, IT ALWAYS RUNS TO COMPLETION.
003300*
003400******************************************************************
003500
003600*         INPUT FILE              -   SPLMSTR  (DRUG MASTER)
003700*         INPUT FILE              -   SPLINGR  (INGREDIENTS)
003800*         INPUT FILE              -   SPLPKGR  (PACKAGING)
003900*         INPUT FILE              -   SPLSECR  (LABEL SECTIONS)
004000
004100*         OUTPUT FILE PRODUCED    -   SPLXTRO  (NORMALIZED EXTRACT)
004200*         OUTPUT FILE PRODUCED    -   SPLRPT   (DRUG EXTRACTION REPORT)
004300
004400*         DUMP FILE               -   SYSOUT (DISPLAY ONLY, NO ABEND)
004500
004600******************************************************************
004700*    CHANGE LOG                                                 *
004800*    03/12/87  RWL  #DL-014  ORIGINAL DRIVER/REPORT PROGRAM FOR  *
004900*                            THE NDC MASTER LISTING BATCH JOB     *
005000*    07/11/94  JKT  #DL-066  CONVERTED CATEGORY SUBTOTALS FROM AN *
005100*                            IF-CHAIN TO A PREFIX TABLE SEARCH,   *
005200*                            SAME AS SPLCATG                      *
005300*    01/19/99  JKT  #DL-089  Y2K REMEDIATION - EFFECTIVE-DATE     *
005400*                            FIELD CONFIRMED 4-DIGIT YEAR         *
005500*    04/08/06  MDH  #SPL-014 REWORKED FOR THE FDA SPL EXTRACTION  *
005600*                            JOB; SPLIT INTO TWO PASSES SO THE    *
005700*                            SUMMARY COULD PRECEDE THE DETAIL      *
005800*                            BLOCKS WITHOUT A LINE BUFFER          *
005900*    09/14/09  RWL  #SPL-019 ADD KEY-SECTION FILTER AND 500-CHAR  *
006000*                            CONTENT TRUNCATION                   *
006100*    03/02/13  RWL  #SPL-022 PACKAGING CAP OF 5 PLUS OVERFLOW     *
006200*                            TRAILER LINE                         *
006300*    11/02/11  MDH  #SPL-021 CATEGORY TOTALS NOW SKIP A ROW   *
006400*                            WHOSE COUNT IS ZERO INSTEAD OF   *
006500*                            PRINTING "CATEGORY: 0"          *
006600*    07/30/15  RWL  #SPL-024 INGR/PKG/SECT FD WIDTHS BACK TO      *
006700*                            115/68/734, NO SLACK FOR A FILLER;   *
006800*                            FIXED 500-CHAR TRUNC OFF-BY-ONE;      *
006900*                            INGR KEEP TEST NO LONGER CHECKS ROLE  *
007000*    11/04/16  MDH  #SPL-027 REPLACED THE STRING-BUILT PRINT LINE *
007100*                            WITH NAMED REPORT RECORDS PER LINE   *
007200*                            TYPE - FILLER LABELS, POPULATED BY   *
007300*                            MOVE, NO MORE REUSED WORK-AREA        *
007400*    02/19/18  RWL  #SPL-028 SPLMSTR/SPLXTRO FD LENGTHS CORRECTED *
007500*                            TO 626/650 - THE TRUE FIELD SUMS -   *
007600*                            PULLING THE BOGUS FILLER PAD OUT OF  *
007700*                            SPLDRGM/SPLXREC                      *
007800*    06/03/19  MDH  #SPL-029 INGREDIENT/PACKAGING/CATEGORY REPORT *
007900*                            LINES NOW TRIM TRAILING BLANKS OFF   *
008000*                            EACH VARIABLE FIELD BEFORE BUTTING   *
008100*                            LITERAL TEXT UP AGAINST IT            *
008200******************************************************************
008300  ENVIRONMENT DIVISION.
008400  CONFIGURATION SECTION.
008500  SOURCE-COMPUTER. IBM-390.
008600  OBJECT-COMPUTER. IBM-390.
008700  SPECIAL-NAMES.
008800      C01 IS TOP-OF-FORM
008900      UPSI-0 ON STATUS IS SPL-DIAG-MODE-ON
009000             OFF STATUS IS SPL-DIAG-MODE-OFF
009100      CLASS SPL-VALID-ROLE-CLASS IS "A" "I".
009200
009300  INPUT-OUTPUT SECTION.
009400  FILE-CONTROL.
009500** DRUG-MASTER - ONE ROW PER SOURCE DOCUMENT, KEYED BY DM-SEQ.
009600      SELECT SPLMSTR
009700             ASSIGN TO UT-S-SPLMSTR
009800             ORGANIZATION IS SEQUENTIAL
009900             ACCESS MODE  IS SEQUENTIAL
010000             FILE STATUS  IS MSTR-STATUS.
010100
010200** INGREDIENT CHILD ROWS - ZERO OR MORE PER DM-SEQ, ROLE A OR I.
010300      SELECT SPLINGR
010400             ASSIGN TO UT-S-SPLINGR
010500             ORGANIZATION IS SEQUENTIAL
010600             ACCESS MODE  IS SEQUENTIAL
010700             FILE STATUS  IS INGR-STATUS.
010800
010900** PACKAGING CHILD ROWS - ZERO OR MORE PER DM-SEQ.
011000      SELECT SPLPKGR
011100             ASSIGN TO UT-S-SPLPKGR
011200             ORGANIZATION IS SEQUENTIAL
011300             ACCESS MODE  IS SEQUENTIAL
011400             FILE STATUS  IS PKGR-STATUS.
011500
011600** NARRATIVE SECTION CHILD ROWS - ZERO OR MORE PER DM-SEQ.
011700      SELECT SPLSECR
011800             ASSIGN TO UT-S-SPLSECR
011900             ORGANIZATION IS SEQUENTIAL
012000             ACCESS MODE  IS SEQUENTIAL
012100             FILE STATUS  IS SECR-STATUS.
012200
012300** OUTPUT - ONE ROW PER SUCCESSFULLY VALIDATED DOCUMENT.
012400      SELECT SPLXTRO
012500             ASSIGN TO UT-S-SPLXTRO
012600             ORGANIZATION IS SEQUENTIAL
012700             ACCESS MODE  IS SEQUENTIAL
012800             FILE STATUS  IS XTRO-STATUS.
012900
013000** OUTPUT - THE HUMAN-READABLE EXTRACTION REPORT, LINE
013100** SEQUENTIAL SO IT READS CLEAN IN A BROWSE OR A PRINTOUT.
013200      SELECT SPLRPT
013300             ASSIGN TO UT-S-SPLRPT
013400             ORGANIZATION IS LINE SEQUENTIAL
013500             FILE STATUS  IS RPT-STATUS.
013600
013700  DATA DIVISION.
013800  FILE SECTION.
013900******* DRUG-MASTER INPUT - READ TWICE, ONCE PER PASS
014000******* THE SOURCE SPEC'S OWN SUMMARY LINE QUOTES 618 BYTES, BUT
014100******* ITS 22-FIELD LAYOUT TABLE SUMS TO 626 - NO FILLER PAD
014200******* WILL MAKE A 626-BYTE LAYOUT FIT AN 618-BYTE SHOE.  WE
014300******* TRUST THE FIELD WIDTHS (THEY CARRY THE REAL FDA VALUE
014400******* DOMAINS) OVER THE SUMMARY LINE - SEE SPLDRGM #SPL-028.
014500  FD  SPLMSTR
014600      RECORDING MODE IS F
014700      LABEL RECORDS ARE STANDARD
014800      RECORD CONTAINS 626 CHARACTERS
014900      BLOCK CONTAINS 0 RECORDS
015000      DATA RECORD IS SPL-MASTER-FD-REC.
015100  01  SPL-MASTER-FD-REC              PIC X(626).
015200
015300******* INGREDIENTS - ACTIVE AND INACTIVE, CHILD OF DRUG-MASTER
015400  FD  SPLINGR
015500      RECORDING MODE IS F
015600      LABEL RECORDS ARE STANDARD
015700      RECORD CONTAINS 115 CHARACTERS
015800      BLOCK CONTAINS 0 RECORDS
015900      DATA RECORD IS SPL-INGR-FD-REC.
016000  01  SPL-INGR-FD-REC                PIC X(115).
016100
016200******* PACKAGING - CHILD OF DRUG-MASTER
016300  FD  SPLPKGR
016400      RECORDING MODE IS F
016500      LABEL RECORDS ARE STANDARD
016600      RECORD CONTAINS 68 CHARACTERS
016700      BLOCK CONTAINS 0 RECORDS
016800      DATA RECORD IS SPL-PKGR-FD-REC.
016900  01  SPL-PKGR-FD-REC                PIC X(68).
017000
017100******* NARRATIVE LABEL SECTIONS - CHILD OF DRUG-MASTER
017200  FD  SPLSECR
017300      RECORDING MODE IS F
017400      LABEL RECORDS ARE STANDARD
017500      RECORD CONTAINS 734 CHARACTERS
017600      BLOCK CONTAINS 0 RECORDS
017700      DATA RECORD IS SPL-SECR-FD-REC.
017800  01  SPL-SECR-FD-REC                PIC X(734).
017900
018000******* NORMALIZED EXTRACT - ONE PER GOOD DOCUMENT, WRITTEN PASS 2
018100******* SAME RECONCILIATION AS SPLMSTR ABOVE - EX-SEQ, EX-CATEGORY
018200******* AND THE 21 ECHOED MASTER FIELDS (DM-SEQ NOT REPEATED, IT
018300******* IS ALREADY EX-SEQ) SUM TO 650 - SEE SPLXREC #SPL-028.
018400  FD  SPLXTRO
018500      RECORDING MODE IS F
018600      LABEL RECORDS ARE STANDARD
018700      RECORD CONTAINS 650 CHARACTERS
018800      BLOCK CONTAINS 0 RECORDS
018900      DATA RECORD IS SPL-XTRO-FD-REC.
019000  01  SPL-XTRO-FD-REC                PIC X(650).
019100
019200******* DRUG EXTRACTION REPORT - 80 COLUMN PRINT-STYLE TEXT FILE
019300******************************************************************
019400*   PRINT-STYLE OUTPUT - 80-COLUMN TEXT LINES, ONE RECORD PER    *
019500*   LINE, WRITTEN LINE SEQUENTIAL SO IT CAN BE BROWSED OR PRINTED*
019600*   WITHOUT ANY JCL-SIDE RECFM GYMNASTICS.                       *
019700******************************************************************
019800  FD  SPLRPT
019900      LABEL RECORDS ARE STANDARD
020000      RECORD CONTAINS 80 CHARACTERS
020100      DATA RECORD IS SPL-RPT-FD-REC.
020200  01  SPL-RPT-FD-REC                 PIC X(80).
020300
020400  WORKING-STORAGE SECTION.
020500
020600******************************************************************
020700*   ONE 2-BYTE STATUS FIELD PER FILE.  ONLY MSTR-STATUS HAS AN   *
020800*   88-LEVEL - THE OTHER FIVE ARE CHECKED BY DIRECT COMPARE IN   *
020900*   THE DIAGNOSTIC DISPLAY UNDER UPSI-0 (SEE 0800 BELOW).        *
021000******************************************************************
021100  01  FILE-STATUS-CODES.
021200      05  MSTR-STATUS                PIC X(2).
021300          88  MSTR-OK                VALUE "00".
021400      05  INGR-STATUS                PIC X(2).
021500      05  PKGR-STATUS                PIC X(2).
021600      05  SECR-STATUS                PIC X(2).
021700      05  XTRO-STATUS                PIC X(2).
021800      05  RPT-STATUS                 PIC X(2).
021900
022000** CURRENT DRUG-MASTER RECORD, READ/INTO EACH PASS
022100******************************************************************
022200*   DM-SEQ/FILENAME/DOCUMENT-ID/DOCUMENT-TYPE/TITLE IDENTIFY THE *
022300*   DOCUMENT; DM-EFFECTIVE-DATE/VERSION/AUTHOR-NAME/AUTHOR-ID ARE*
022400*   THE REGULATORY METADATA; DM-PRODUCT-NAME THROUGH DM-APPROVAL *
022500*   ARE THE MARKETED-PRODUCT FIELDS; THE FIVE DM-COLOR THROUGH   *
022600*   DM-IMPRINT FIELDS ARE THE PHYSICAL DESCRIPTION OF THE DOSAGE *
022700*   FORM ITSELF, GROUPED UNDER DM-PHYSICAL-CHARACTERISTICS BELOW *
022800*   SO 0530 CAN TEST THE WHOLE GROUP AT ONCE VIA ITS REDEFINES.  *
022900******************************************************************
023000  COPY SPLDRGM.
023100** CURRENT/LOOKAHEAD CHILD-FILE RECORD BUFFERS
023200******************************************************************
023300*   IN-ROLE IS 'A' (ACTIVE) OR 'I' (INACTIVE) - SEE 0601/0617    *
023400*   BELOW.  IN-STR-VALUE/UNIT AND IN-PER-VALUE/UNIT ONLY EVER    *
023500*   CARRY DATA FOR ACTIVE ROWS; AN INACTIVE ROW LEAVES ALL FOUR  *
023600*   BLANK.                                                       *
023700******************************************************************
023800  COPY SPLINGR.
023900******************************************************************
024000*   PK-QTY-VALUE/UNIT (HOW MUCH IS IN THE PACKAGE), PK-NDC (THE  *
024100*   PACKAGE-LEVEL NDC, WHICH CAN DIFFER FROM THE PRODUCT-LEVEL   *
024200*   DM-NDC), AND PK-CONTAINER (BOTTLE, BLISTER PACK, ETC).       *
024300******************************************************************
024400  COPY SPLPKGR.
024500******************************************************************
024600*   SC-TYPE IS THE FDA LOINC-STYLE SECTION NAME, TESTED AGAINST  *
024700*   WS-KEY-SECTION-TABLE BELOW; SC-CONTENT IS THE NARRATIVE TEXT *
024800*   ITSELF, UP TO 600 BYTES ON THE WIRE BUT CAPPED AT 500 ON THE *
024900*   REPORT - SEE 0662 BELOW.                                     *
025000******************************************************************
025100  COPY SPLSECR.
025200** OUTPUT NORMALIZED-EXTRACT WORKING RECORD
025300******************************************************************
025400*   EX-SEQ/EX-CATEGORY ARE DERIVED BY THIS PROGRAM; EVERY OTHER  *
025500*   EX- FIELD IS A STRAIGHT ECHO OF THE MATCHING DM- FIELD - SEE *
025600*   0420-WRITE-EXTRACT-REC BELOW.                                *
025700******************************************************************
025800  COPY SPLXREC.
025900
026000******************************************************************
026100*   PER-CATEGORY RUNNING TOTALS, FIXED TABLE IN REPORT ORDER     *
026200*   (ALREADY ALPHABETICAL - SEE SPLCATG FOR THE MATCHING RULES)  *
026300******************************************************************
026400** FIVE ROWS, NOT A VARIABLE-SIZE TABLE - THE CATEGORY LIST
026500** IS FIXED BY SPLCATG AND HAS BEEN SINCE THE FDA REWORK.
026600  01  WS-CATEGORY-TOTALS.
026700      05  WS-CATG-TOTAL OCCURS 5 TIMES.
026800          10  WS-CATG-NAME            PIC X(24).
026900          10  WS-CATG-COUNT           PIC 9(4) COMP.
027000
027100******************************************************************
027200*   CHILD RECORDS LOADED FOR THE DOCUMENT CURRENTLY IN PROGRESS *
027300******************************************************************
027400  01  WS-DOC-INGREDIENTS.
027500      05  WS-INGR-COUNT               PIC 9(3) COMP.
027600      05  WS-INGR-ROW OCCURS 100 TIMES.
027700          10  WSI-ROLE                PIC X(1).
027800          10  WSI-NAME                PIC X(60).
027900          10  WSI-CODE                PIC X(10).
028000          10  WSI-STR-VALUE           PIC X(10).
028100          10  WSI-STR-UNIT            PIC X(10).
028200          10  WSI-PER-VALUE           PIC X(10).
028300          10  WSI-PER-UNIT            PIC X(10).
028400
028500  01  WS-DOC-PACKAGING.
028600      05  WS-PKG-COUNT                PIC 9(3) COMP.
028700      05  WS-PKG-ROW OCCURS 50 TIMES.
028800          10  WSP-QTY-VALUE           PIC X(10).
028900          10  WSP-QTY-UNIT            PIC X(10).
029000          10  WSP-NDC                 PIC X(14).
029100          10  WSP-CONTAINER           PIC X(30).
029200
029300  01  WS-DOC-SECTIONS.
029400      05  WS-SECT-COUNT               PIC 9(3) COMP.
029500      05  WS-SECT-ROW OCCURS 60 TIMES.
029600          10  WSS-CODE                PIC X(10).
029700          10  WSS-TYPE                PIC X(60).
029800          10  WSS-TITLE               PIC X(60).
029900          10  WSS-CONTENT             PIC X(600).
030000
030100******************************************************************
030200*   KEY-SECTION FILTER TABLE - ONLY THESE SIX SECTION TYPES ARE  *
030300*   EVER PRINTED IN A DETAIL BLOCK                               *
030400******************************************************************
030500  01  WS-KEY-SECTION-TABLE-VALUES.
030600** WHAT THE DRUG TREATS - ALWAYS PRINTED WHEN PRESENT.
030700      05  FILLER  PIC X(60) VALUE "INDICATIONS & USAGE SECTION".
030800** CONTRAINDICATIONS AND SAFETY WARNINGS.
030900      05  FILLER  PIC X(60) VALUE "WARNINGS SECTION".
031000** HOW MUCH, HOW OFTEN, HOW TAKEN.
031100      05  FILLER  PIC X(60) VALUE "DOSAGE & ADMINISTRATION SECTION".
031200** OTC-LABEL RESTATEMENT OF THE ACTIVE INGREDIENT LIST -
031300** SEPARATE FROM THE SPLINGR ROWS THEMSELVES.
031400      05  FILLER  PIC X(60) VALUE "OTC - ACTIVE INGREDIENT SECTION".
031500** OTC-LABEL STATEMENT OF WHAT THE PRODUCT IS FOR.
031600      05  FILLER  PIC X(60) VALUE "OTC - PURPOSE SECTION".
031700      05  FILLER  PIC X(60) VALUE
031800** MANDATORY OTC SAFETY STATEMENT.
031900          "OTC - KEEP OUT OF REACH OF CHILDREN SECTION".
032000
032100  01  WS-KEY-SECTION-TABLE REDEFINES WS-KEY-SECTION-TABLE-VALUES.
032200      05  WS-KEY-SECTION-NAME OCCURS 6 TIMES    PIC X(60).
032300
032400******************************************************************
032500*   SCALAR WORKING FIELDS USED ACROSS BOTH PASSES.  SUBSCRIPTS   *
032600*   AND COUNTERS ARE ALL COMP FOR SPEED, PER SHOP CONVENTION -   *
032700*   SEE EACH FIELD BELOW FOR WHAT IT DRIVES.                     *
032800******************************************************************
032900  01  MISC-WS-FLDS.
033000**  SUBSCRIPT INTO WS-CATEGORY-TOTALS - 0350/0351 ABOVE.
033100      05  WS-CATG-ROW-SUB             PIC 9(2) COMP.
033200**  SUBSCRIPT INTO WS-DOC-INGREDIENTS - LOAD AND PRINT BOTH.
033300      05  WS-INGR-IDX                 PIC 9(3) COMP.
033400**  SUBSCRIPT INTO WS-DOC-PACKAGING - LOAD AND PRINT BOTH.
033500      05  WS-PKG-IDX                  PIC 9(3) COMP.
033600**  SUBSCRIPT INTO WS-DOC-SECTIONS - LOAD AND PRINT BOTH.
033700      05  WS-SECT-IDX                 PIC 9(3) COMP.
033800**  SUBSCRIPT INTO WS-KEY-SECTION-TABLE - SEE 0663 BELOW.
033900      05  WS-KEY-SECT-SUB             PIC 9(2) COMP.
034000**  PASS 1 COUNT OF GOOD DOCUMENTS - PRINTED ON THE
034100**  SUMMARY LINE AND DISPLAYED AGAIN AT END OF JOB.
034200      05  WS-TOTAL-PROCESSED          PIC 9(4) COMP.
034300**  PASS 2 DETAIL-BLOCK COUNTER - THIS IS THE 'DRUG #'
034400**  THAT PRINTS ON EACH BANNER LINE, NOT THE SOURCE DM-SEQ.
034500      05  WS-DRUG-SEQUENCE-NBR        PIC 9(4) COMP.
034600**  HOW MANY PACKAGING ROWS WERE DROPPED PAST THE 5-LINE
034700**  PRINT CAP - SEE 0642-WRITE-PKG-OVERFLOW ABOVE.
034800      05  WS-PKG-OVERFLOW             PIC 9(4) COMP.
034900**  TRIMMED LENGTH OF THE SECTION CONTENT CURRENTLY BEING
035000**  PRINTED, CAPPED AT 500 - SEE 0662 ABOVE.
035100      05  WS-CONTENT-LEN              PIC 9(4) COMP.
035200**  RUNNING CURSOR INTO WHICHEVER FLAT REPORT-LINE BUFFER
035300**  IS CURRENTLY BEING BUILT - ADDED WITH #SPL-029.
035400      05  WS-LINE-POS                 PIC 9(4) COMP.
035500**  SCRATCH LENGTH FOR THE INSPECT ... TALLYING TRIM
035600**  IDIOM - ADDED WITH #SPL-029, SEE 0151/0610/0641.
035700      05  WS-TRIM-LEN                 PIC 9(4) COMP.
035800**  CATEGORY SPLCATG RETURNED FOR THE DOCUMENT CURRENTLY
035900**  IN PROGRESS - SET IN 0200, USED IN 0350 AND 0510.
036000      05  WS-CATEGORY                 PIC X(24).
036100**  EFFECTIVE DATE AFTER THE CALL TO SPLDATE - DISPLAY
036200**  FORMAT ONLY, NEVER RECOMPUTED HERE.
036300      05  WS-FORMATTED-DATE           PIC X(10).
036400**  INGREDIENT NAME CURRENTLY BEING FORMATTED FOR PRINT -
036500**  'UNKNOWN' SUBSTITUTED WHEN THE SOURCE NAME IS BLANK.
036600      05  WS-ING-NAME-DISP            PIC X(60).
036700      05  FILLER                      PIC X(2).
036800
036900*    STANDALONE WORKING-STORAGE ITEMS - KEPT AT THE 77-LEVEL PER
037000*    SHOP CONVENTION FOR SIMPLE SCALARS THAT STAND ALONE.
037100 77  WS-PKG-PRINT-LIMIT          PIC 9(2) COMP VALUE 5.
037200 77  WS-CONTENT-LEN-SAVE         PIC 9(4) COMP.
037300
037400*    ALTERNATE SPLIT VIEW OF THE DISPLAY NAME, KEPT FOR THE NEXT
037500*    PERSON WHO HAS TO TRUNCATE A LONG INGREDIENT NAME ON A NARROW
037600*    EXTRACT FEED.
037700  01  WS-ING-NAME-DISP-R REDEFINES WS-ING-NAME-DISP.
037800      05  WS-ING-NAME-LEAD40          PIC X(40).
037900      05  WS-ING-NAME-TAIL20          PIC X(20).
038000
038100******************************************************************
038200*   THE THREE RULE/BLANK LINES REUSED ACROSS EVERY BLOCK OF THE  *
038300*   REPORT - ONE HEAVY (=) RULE, ONE LIGHT (-) RULE, ONE BLANK.  *
038400******************************************************************
038500  01  WS-REPORT-RULES.
038600      05  WS-HEAVY-RULE               PIC X(80) VALUE ALL "=".
038700      05  WS-LIGHT-RULE               PIC X(80) VALUE
038800          "----------------------------------------".
038900      05  WS-BLANK-LINE                PIC X(80) VALUE SPACES.
039000
039100*****************************************************************
039200*   REPORT LINE LAYOUTS - ONE NAMED RECORD PER PRINT LINE TYPE,   *
039300*   FIXED-COLUMN WITH FILLER LABELS, POPULATED BY MOVE.  NO       *
039400*   STRING VERBS ANYWHERE IN THIS PROGRAM - SEE CHANGE LOG.       *
039500*****************************************************************
039600******************************************************************
039700*   TITLE BLOCK - HEAVY RULE, REPORT TITLE, GENERATED-AT STAMP,  *
039800*   HEAVY RULE, BLANK.  WRITTEN ONCE BY 0150 ABOVE.              *
039900******************************************************************
040000******************************************************************
040100*   REPORT-LINE MAP - ADDED 11/04/16 WITH #SPL-027 WHEN THE      *
040200*   STRING-BUILT PRINT LINE BECAME ONE NAMED RECORD PER LINE.    *
040300*                                                                *
040400*   WS-RPT-TITLE-LINE .............. REPORT TITLE BANNER         *
040500*   WS-GENERATED-LINE .............. RUN DATE/TIME STAMP         *
040600*   WS-SUMMARY-TITLE-LINE .......... "SUMMARY" HEADING           *
040700*   WS-TOTAL-LINE .................. TOTAL FILES PROCESSED COUNT *
040800*   WS-BY-CATEGORY-LINE ............ "BY CATEGORY:" HEADING      *
040900*   WS-CATEGORY-LINE ............... ONE CATEGORY NAME + COUNT   *
041000*   WS-DRUG-BANNER-LINE ............ PER-DRUG "DRUG #NNNN: TITLE"*
041100*   WS-DOC-INFO-TITLE-LINE ......... "DOCUMENT INFORMATION" HEADING*
041200*   WS-FILENAME-LINE ............... SOURCE FILENAME             *
041300*   WS-DOCID-LINE .................. DOCUMENT ID                 *
041400*   WS-DOCTYPE-LINE ................ DOCUMENT TYPE               *
041500*   WS-CATEGORY2-LINE .............. CATEGORY, REPEATED IN DETAIL BLOCK*
041600*   WS-EFFDATE-LINE ................ EFFECTIVE DATE, FORMATTED BY SPLDATE*
041700*   WS-VERSION-LINE ................ DOCUMENT VERSION            *
041800*   WS-AUTHOR-TITLE-LINE ........... "MANUFACTURER/AUTHOR" HEADING*
041900*   WS-AUTHNAME-LINE ............... AUTHOR/MANUFACTURER NAME    *
042000*   WS-AUTHID-LINE ................. AUTHOR/MANUFACTURER ID      *
042100*   WS-PRODUCT-TITLE-LINE .......... "PRODUCT INFORMATION" HEADING*
042200*   WS-PRODNAME-LINE ............... PRODUCT NAME                *
042300*   WS-GENNAME-LINE ................ GENERIC NAME                *
042400*   WS-NDC-LINE .................... PRODUCT-LEVEL NDC           *
042500*   WS-FORM-LINE ................... DOSAGE FORM                 *
042600*   WS-ROUTE-LINE .................. ROUTE OF ADMINISTRATION     *
042700*   WS-MKTSTAT-LINE ................ MARKETING STATUS            *
042800*   WS-APPROVAL-LINE ............... APPROVAL STATUS             *
042900*   WS-COLOR-LINE .................. PHYSICAL CHARACTERISTIC - COLOR*
043000*   WS-SHAPE-LINE .................. PHYSICAL CHARACTERISTIC - SHAPE*
043100*   WS-SIZE-LINE ................... PHYSICAL CHARACTERISTIC - SIZE*
043200*   WS-IMPRINT-LINE ................ PHYSICAL CHARACTERISTIC - IMPRINT*
043300*   WS-ACTIVE-TITLE-LINE ........... "ACTIVE INGREDIENTS" HEADING*
043400*   WS-ACTIVE-LINE-FULL/-STR/-NAME . ONE ACTIVE INGREDIENT, 3 FORMS*
043500*   WS-INACTIVE-TITLE-LINE ......... "INACTIVE INGREDIENTS" HEADING*
043600*   WS-INACTIVE-LINE ............... ONE INACTIVE INGREDIENT NAME*
043700*   WS-PACKAGING-TITLE-LINE ........ "PACKAGING" HEADING         *
043800*   WS-PKG-LINE .................... ONE PACKAGING OPTION        *
043900*   WS-PKG-OVERFLOW-LINE ........... "...AND N MORE" TRAILER     *
044000*   WS-SECTION-TYPE-LINE ........... ONE KEY SECTION'S TYPE HEADING*
044100*   WS-SECTION-CONTENT-LINE-FULL ... SECTION CONTENT, 500 CHARS OR LESS*
044200*   WS-SECTION-CONTENT-LINE-TRUNC .. SECTION CONTENT, CUT OFF AT 500*
044300******************************************************************
044400  01  WS-RPT-TITLE-LINE.
044500      05  FILLER                      PIC X(42) VALUE
044600          "FDA SPL DRUG INFORMATION EXTRACTION REPORT".
044700
044800** WHEN THE JOB RAN - NOT THE DOCUMENT'S OWN EFFECTIVE DATE.
044900  01  WS-GENERATED-LINE.
045000      05  FILLER                      PIC X(11) VALUE "Generated: ".
045100      05  WS-GEN-TIMESTAMP-O          PIC X(19).
045200
045300******************************************************************
045400*   SUMMARY BLOCK - TOTAL-FILES-PROCESSED LINE FOLLOWED BY ONE   *
045500*   LINE PER NON-ZERO CATEGORY COUNT.  WRITTEN ONCE, BEFORE ANY  *
045600*   PER-DRUG DETAIL BLOCK, PER THE PASS-1/PASS-2 SPLIT ABOVE.    *
045700******************************************************************
045800  01  WS-SUMMARY-TITLE-LINE.
045900      05  FILLER                      PIC X(7) VALUE "SUMMARY".
046000
046100** WS-TOTAL-PROCESSED AS OF THE END OF PASS 1 - THIS NUMBER IS
046200** FROZEN BEFORE PASS 2 EVER STARTS WRITING DETAIL BLOCKS.
046300  01  WS-TOTAL-LINE.
046400      05  FILLER                      PIC X(23) VALUE
046500          "Total files processed: ".
046600      05  WS-TOTAL-PROCESSED-O        PIC ZZZ9.
046700
046800  01  WS-BY-CATEGORY-LINE.
046900      05  FILLER                      PIC X(12) VALUE "By Category:".
047000
047100*    02/19/18 #SPL-029 - CATEGORY NAME NO LONGER A FIXED X(24)
047200*    SLOT FOLLOWED BY LITERAL ": " - THE NAME IS TRIMMED AND THE
047300*    COLON BUTTED RIGHT UP AGAINST IT, POSITIONED BY WS-LINE-POS
047400*    IN 0151-WRITE-CATEGORY-LINE BELOW.
047500  01  WS-CATEGORY-LINE                PIC X(40).
047600 77  WS-CATG-COUNT-O                 PIC ZZZ9.
047700
047800******************************************************************
047900*   OPENS EVERY PER-DRUG DETAIL BLOCK - 'DRUG #NNNN: TITLE'      *
048000*   BETWEEN TWO HEAVY RULES.  WS-DRUG-SEQ-O COUNTS DETAIL BLOCKS,*
048100*   NOT SOURCE DOCUMENT-SEQUENCE NUMBERS.                        *
048200******************************************************************
048300  01  WS-DRUG-BANNER-LINE.
048400      05  FILLER                      PIC X(6) VALUE "DRUG #".
048500      05  WS-DRUG-SEQ-O               PIC ZZZ9.
048600      05  FILLER                      PIC X(2) VALUE ": ".
048700      05  WS-DRUG-TITLE-O             PIC X(68).
048800
048900******************************************************************
049000*   DOCUMENT-INFORMATION BLOCK - FILENAME, DOCUMENT ID, DOCUMENT *
049100*   TYPE, CATEGORY, EFFECTIVE DATE, VERSION.  ALWAYS PRINTED -   *
049200*   SEE 0510 ABOVE.                                              *
049300******************************************************************
049400  01  WS-DOC-INFO-TITLE-LINE.
049500      05  FILLER                      PIC X(20) VALUE
049600          "DOCUMENT INFORMATION".
049700
049800** DM-FILENAME, AS HANDED TO SPLCATG FOR CLASSIFICATION.
049900  01  WS-FILENAME-LINE.
050000      05  FILLER                      PIC X(12) VALUE "  Filename: ".
050100      05  WS-FILENAME-O               PIC X(40).
050200
050300** DM-DOCUMENT-ID - THE FDA SET ID, NOT THE NDC.
050400  01  WS-DOCID-LINE.
050500      05  FILLER                      PIC X(15) VALUE "  Document ID: ".
050600      05  WS-DOCID-O                  PIC X(36).
050700
050800** DM-DOCUMENT-TYPE - HUMAN RX, OTC, ETC.
050900  01  WS-DOCTYPE-LINE.
051000      05  FILLER                      PIC X(17) VALUE "  Document Type: ".
051100      05  WS-DOCTYPE-O                PIC X(60).
051200
051300** SAME WS-CATEGORY VALUE THE SUMMARY BLOCK COUNTED EARLIER.
051400  01  WS-CATEGORY2-LINE.
051500      05  FILLER                      PIC X(12) VALUE "  Category: ".
051600      05  WS-CATEGORY-O               PIC X(24).
051700
051800** WS-FORMATTED-DATE - SEE 0510 ABOVE FOR THE SPLDATE CALL.
051900  01  WS-EFFDATE-LINE.
052000      05  FILLER                      PIC X(18) VALUE
052100          "  Effective Date: ".
052200      05  WS-EFFDATE-O                PIC X(10).
052300
052400** DM-VERSION - A DOCUMENT REVISION NUMBER, NOT A FORMAT LEVEL.
052500  01  WS-VERSION-LINE.
052600      05  FILLER                      PIC X(11) VALUE "  Version: ".
052700      05  WS-VERSION-O                PIC X(4).
052800
052900******************************************************************
053000*   MANUFACTURER/AUTHOR BLOCK - SKIPPED WHEN BOTH FIELDS ARE     *
053100*   BLANK, SEE 0520 ABOVE.                                       *
053200******************************************************************
053300  01  WS-AUTHOR-TITLE-LINE.
053400      05  FILLER                      PIC X(19) VALUE
053500          "MANUFACTURER/AUTHOR".
053600
053700** DM-AUTHOR-NAME - THE MANUFACTURER OR LABELER OF RECORD.
053800  01  WS-AUTHNAME-LINE.
053900      05  FILLER                      PIC X(8) VALUE "  Name: ".
054000      05  WS-AUTHNAME-O               PIC X(60).
054100
054200** DM-AUTHOR-ID - THE FDA LABELER CODE.
054300  01  WS-AUTHID-LINE.
054400      05  FILLER                      PIC X(6) VALUE "  ID: ".
054500      05  WS-AUTHID-O                 PIC X(12).
054600
054700******************************************************************
054800*   PRODUCT-INFORMATION BLOCK - NAME THROUGH APPROVAL STATUS,    *
054900*   PLUS THE FOUR PHYSICAL-CHARACTERISTIC LINES BUILT BY 0535    *
055000*   ABOVE.  SKIPPED WHEN EVERY FIELD IN THE BLOCK IS BLANK.      *
055100******************************************************************
055200  01  WS-PRODUCT-TITLE-LINE.
055300      05  FILLER                      PIC X(19) VALUE
055400          "PRODUCT INFORMATION".
055500
055600** DM-PRODUCT-NAME, THE BRAND/TRADE NAME ON THE LABEL.
055700  01  WS-PRODNAME-LINE.
055800      05  FILLER                      PIC X(16) VALUE "  Product Name: ".
055900      05  WS-PRODNAME-O               PIC X(60).
056000
056100** DM-GENERIC-NAME - MAY REPEAT WS-PRODNAME-O FOR A GENERIC.
056200  01  WS-GENNAME-LINE.
056300      05  FILLER                      PIC X(16) VALUE "  Generic Name: ".
056400      05  WS-GENNAME-O                PIC X(60).
056500
056600** DM-NDC - SEE SPLDRGM FOR THE LABELER/PRODUCT REDEFINES VIEW.
056700  01  WS-NDC-LINE.
056800      05  FILLER                      PIC X(7) VALUE "  NDC: ".
056900      05  WS-NDC-O                    PIC X(12).
057000
057100** DM-FORM - TABLET, CAPSULE, SOLUTION, ETC.
057200  01  WS-FORM-LINE.
057300      05  FILLER                      PIC X(8) VALUE "  Form: ".
057400      05  WS-FORM-O                   PIC X(30).
057500
057600** DM-ROUTE - ORAL, TOPICAL, ETC.
057700  01  WS-ROUTE-LINE.
057800      05  FILLER                      PIC X(9) VALUE "  Route: ".
057900      05  WS-ROUTE-O                  PIC X(30).
058000
058100** DM-MKT-STATUS - OTC, PRESCRIPTION, UNAPPROVED, ETC.
058200  01  WS-MKTSTAT-LINE.
058300      05  FILLER                      PIC X(20) VALUE
058400          "  Marketing Status: ".
058500      05  WS-MKTSTAT-O                PIC X(10).
058600
058700** DM-APPROVAL - NDA/ANDA NUMBER OR MONOGRAPH CITATION.
058800  01  WS-APPROVAL-LINE.
058900      05  FILLER                      PIC X(19) VALUE
059000          "  Approval Status: ".
059100      05  WS-APPROVAL-O               PIC X(40).
059200
059300** PRINTED ONLY WHEN DM-COLOR IS NOT BLANK - SEE 0535 ABOVE.
059400  01  WS-COLOR-LINE.
059500      05  FILLER                      PIC X(9) VALUE "  Color: ".
059600      05  WS-COLOR-O                  PIC X(20).
059700
059800** PRINTED ONLY WHEN DM-SHAPE IS NOT BLANK - SEE 0535 ABOVE.
059900  01  WS-SHAPE-LINE.
060000      05  FILLER                      PIC X(9) VALUE "  Shape: ".
060100      05  WS-SHAPE-O                  PIC X(20).
060200
060300** PRINTED ONLY WHEN DM-SIZE-VALUE IS NOT BLANK - SEE 0535 ABOVE.
060400  01  WS-SIZE-LINE.
060500      05  FILLER                      PIC X(8) VALUE "  Size: ".
060600      05  WS-SIZEVAL-O                PIC X(6).
060700      05  FILLER                      PIC X(1) VALUE " ".
060800      05  WS-SIZEUNIT-O               PIC X(6).
060900
061000** PRINTED ONLY WHEN DM-IMPRINT IS NOT BLANK - SEE 0535 ABOVE.
061100  01  WS-IMPRINT-LINE.
061200      05  FILLER                      PIC X(11) VALUE "  Imprint: ".
061300      05  WS-IMPRINT-O                PIC X(20).
061400
061500******************************************************************
061600*   ACTIVE-INGREDIENTS BLOCK HEADING - PRINTED ONLY WHEN 0601    *
061700*   ABOVE FOUND AT LEAST ONE ROLE-'A' ROW.                       *
061800******************************************************************
061900  01  WS-ACTIVE-TITLE-LINE.
062000      05  FILLER                      PIC X(18) VALUE
062100          "ACTIVE INGREDIENTS".
062200
062300*    02/19/18 #SPL-029 - THESE THREE ARE NOW FLAT BUILD BUFFERS,
062400*    NOT LITERAL-AND-FIELD GROUPS - THE OLD FIXED-WIDTH SUB-FIELDS
062500*    LEFT A TRAIL OF TRAILING BLANKS IN FRONT OF EVERY "(" AND
062600*    "PER" LITERAL.  0610-FORMAT-ACTIVE-INGR-LINE BELOW NOW TRIMS
062700*    EACH VALUE WITH INSPECT ... TALLYING BEFORE MOVING IT IN BY
062800*    REFERENCE MODIFICATION, SO THE LITERAL TEXT BUTTS RIGHT UP
062900*    AGAINST THE REAL CONTENT.
063000  01  WS-ACTIVE-LINE-FULL             PIC X(114).
063100
063200  01  WS-ACTIVE-LINE-STR              PIC X(88).
063300
063400  01  WS-ACTIVE-LINE-NAME             PIC X(64).
063500
063600******************************************************************
063700*   INACTIVE-INGREDIENTS BLOCK HEADING - PRINTED ONLY WHEN 0617  *
063800*   ABOVE FOUND AT LEAST ONE ROLE-'I' ROW.                       *
063900******************************************************************
064000  01  WS-INACTIVE-TITLE-LINE.
064100      05  FILLER                      PIC X(20) VALUE
064200          "INACTIVE INGREDIENTS".
064300
064400** NAME ONLY - INACTIVE INGREDIENTS CARRY NO STRENGTH ON SPLINGR.
064500  01  WS-INACTIVE-LINE.
064600      05  FILLER                      PIC X(4) VALUE "  - ".
064700      05  WS-IN-NAME-O                PIC X(60).
064800
064900******************************************************************
065000*   PACKAGING BLOCK HEADING - PRINTED ONLY WHEN THE DOCUMENT     *
065100*   CARRIED AT LEAST ONE PACKAGING CHILD ROW.                    *
065200******************************************************************
065300  01  WS-PACKAGING-TITLE-LINE.
065400      05  FILLER                      PIC X(9) VALUE "PACKAGING".
065500
065600*    02/19/18 #SPL-029 - FLAT BUILD BUFFER, SAME REASON AS THE
065700*    ACTIVE-INGREDIENT LINES ABOVE - NDC AND QUANTITY ARE TRIMMED
065800*    BY 0641-WRITE-PKG-LINE BEFORE THE ", QUANTITY:"/", CONTAINER:"
065900*    LITERALS GO IN, SO THEY DON'T DRAG A TAIL OF BLANKS WITH THEM.
066000  01  WS-PKG-LINE                    PIC X(99).
066100
066200** WS-PK-OVERFLOW-O COMES FROM 0642-WRITE-PKG-OVERFLOW ABOVE.
066300  01  WS-PKG-OVERFLOW-LINE.
066400      05  FILLER                      PIC X(10) VALUE "  ... and ".
066500      05  WS-PK-OVERFLOW-O            PIC ZZZ9.
066600      05  FILLER                      PIC X(23) VALUE
066700          " more packaging options".
066800
066900******************************************************************
067000*   NARRATIVE-SECTION BLOCK - ONE PER KEY SECTION PRESENT, IN    *
067100*   THE ORDER THE SECTIONS ARRIVED ON SPLSECR, NOT THE ORDER     *
067200*   THEY APPEAR IN WS-KEY-SECTION-TABLE.                         *
067300******************************************************************
067400  01  WS-SECTION-TYPE-LINE.
067500      05  WS-SECTION-TYPE-O           PIC X(60).
067600      05  FILLER                      PIC X(20).
067700
067800** USED WHEN THE TRIMMED CONTENT IS 500 CHARACTERS OR LESS.
067900  01  WS-SECTION-CONTENT-LINE-FULL.
068000      05  FILLER                      PIC X(2) VALUE "  ".
068100      05  WS-SC-CONTENT-O             PIC X(500).
068200
068300** USED WHEN THE CONTENT RUNS PAST 500 - SEE 09/14/09 CHANGE LOG.
068400  01  WS-SECTION-CONTENT-LINE-TRUNC.
068500      05  FILLER                      PIC X(2) VALUE "  ".
068600      05  WS-SC-CONTENT-TRUNC-O       PIC X(500).
068700      05  FILLER                      PIC X(3) VALUE "...".
068800
068900
069000******************************************************************
069100*   RUN DATE/TIME, PULLED ONCE AT THE TOP OF 0150-WRITE-REPORT-  *
069200*   SUMMARY FOR THE 'GENERATED:' LINE - NOT REFRESHED AGAIN      *
069300*   DURING THE RUN.                                              *
069400******************************************************************
069500  01  WS-CURRENT-DATE-FIELDS.
069600      05  WS-CURRENT-DATE.
069700          10  WS-CURRENT-YEAR         PIC 9(4).
069800          10  WS-CURRENT-MONTH        PIC 9(2).
069900          10  WS-CURRENT-DAY          PIC 9(2).
070000      05  WS-CURRENT-TIME.
070100          10  WS-CURRENT-HOUR         PIC 9(2).
070200          10  WS-CURRENT-MINUTE       PIC 9(2).
070300          10  WS-CURRENT-SECOND       PIC 9(2).
070400          10  WS-CURRENT-MS           PIC 9(2).
070500      05  WS-DIFF-FROM-GMT            PIC S9(4).
070600
070700*    ALTERNATE FLAT VIEW OF THE RUN DATE/TIME STAMP, KEPT FOR THE
070800*    DIAGNOSTIC DUMP UNDER THE UPSI-0 SWITCH.
070900  01  WS-CURRENT-DATE-FIELDS-R REDEFINES WS-CURRENT-DATE-FIELDS.
071000      05  WS-CURRENT-STAMP-FLAT       PIC X(20).
071100
071200** YYYY-MM-DD HH:MM:SS VIEW BUILT FROM WS-CURRENT-DATE-FIELDS.
071300  01  WS-TIMESTAMP-DISPLAY.
071400      05  WS-TS-YYYY                  PIC 9(4).
071500      05  FILLER                      PIC X VALUE "-".
071600      05  WS-TS-MM                    PIC 9(2).
071700      05  FILLER                      PIC X VALUE "-".
071800      05  WS-TS-DD                    PIC 9(2).
071900      05  FILLER                      PIC X VALUE " ".
072000      05  WS-TS-HH                    PIC 9(2).
072100      05  FILLER                      PIC X VALUE ":".
072200      05  WS-TS-MIN                   PIC 9(2).
072300      05  FILLER                      PIC X VALUE ":".
072400      05  WS-TS-SEC                   PIC 9(2).
072500
072600******************************************************************
072700*   ALL SIX 1-BYTE SWITCHES THAT DRIVE THE CONTROL FLOW ABOVE -  *
072800*   FOUR END-OF-FILE FLAGS, THE PER-DOCUMENT VALID/INVALID FLAG, *
072900*   THE PASS-ONE/PASS-TWO FLAG, AND THE KEY-SECTION-FOUND FLAG   *
073000*   REUSED ACROSS THE ACTIVE/INACTIVE/SECTION BLOCKS.            *
073100******************************************************************
073200  01  FLAGS-AND-SWITCHES.
073300** 'N' ONCE SPLMSTR HITS END OF FILE - ENDS THE 0200 LOOP.
073400      05  MORE-MASTERS-SW             PIC X(01) VALUE "Y".
073500          88  NO-MORE-MASTERS         VALUE "N".
073600** 'N' ONCE SPLINGR HITS END OF FILE - SEE 0901 BELOW.
073700      05  MORE-INGR-SW                PIC X(01) VALUE "Y".
073800          88  NO-MORE-INGR            VALUE "N".
073900** 'N' ONCE SPLPKGR HITS END OF FILE - SEE 0902 BELOW.
074000      05  MORE-PKG-SW                 PIC X(01) VALUE "Y".
074100          88  NO-MORE-PKG             VALUE "N".
074200** 'N' ONCE SPLSECR HITS END OF FILE - SEE 0903 BELOW.
074300      05  MORE-SECT-SW                PIC X(01) VALUE "Y".
074400          88  NO-MORE-SECT            VALUE "N".
074500** SET 'Y' BY 0200/0415/0417/0419 - SEE 0310 ABOVE.
074600      05  DOC-INVALID-SW              PIC X(01) VALUE "N".
074700          88  DOC-IS-INVALID          VALUE "Y".
074800          88  DOC-IS-VALID            VALUE "N".
074900** DRIVES WHICH HALF OF 0200-PROCESS-DOCUMENT RUNS - PASS 1
075000** TOTALS ONLY, PASS 2 ALSO WRITES.
075100      05  WS-PASS-NUMBER              PIC X(01) VALUE "1".
075200          88  PASS-ONE                VALUE "1".
075300          88  PASS-TWO                VALUE "2".
075400** REUSED ACROSS 0600/0615/0661 - RESET 'N' BEFORE EACH SCAN.
075500      05  KEY-SECTION-FOUND-SW        PIC X(01) VALUE "N".
075600          88  KEY-SECTION-IS-FOUND    VALUE "Y".
075700      05  FILLER                      PIC X(01).
075800
075900  PROCEDURE DIVISION.
076000******************************************************************
076100*   PARAGRAPH MAP - ADDED 06/03/19 WHEN #SPL-029 ADDED ENOUGH    *
076200*   NEW PARAGRAPHS THAT THE OLD EYEBALL SCAN STOPPED WORKING.    *
076300*                                                                *
076400*   0000-MAIN-CONTROL .............. DRIVES BOTH PASSES          *
076500*   0010-INITIALIZE ................ LOAD CATEGORY NAMES, ZERO COUNTS*
076600*   0020-RESET-FOR-PASS2 ........... RE-ARM THE FOUR EOF SWITCHES*
076700*   0200-PROCESS-DOCUMENT .......... VALIDATE/TOTAL (1), WRITE (2)*
076800*   0310-WRITE-ERROR-LOG ........... SYSOUT NOTE FOR A FAILED DOCUMENT*
076900*   0350-ACCUMULATE-CATEGORY ....... BUMP THE MATCHING CATEGORY COUNTER*
077000*   0351-CHECK-CATG-ROW ............ ONE ROW OF THE CATEGORY TABLE SEARCH*
077100*   0410-LOAD-CHILDREN ............. LOAD INGR/PKG/SECT FOR MASTER*
077200*   0411-LOAD-INGREDIENTS .......... CONSUME SPLINGR ROWS FOR THIS DOC*
077300*   0415-CONSUME-ONE-INGR .......... ONE INGR ROW, OUT-OF-STEP CHECK*
077400*   0416-ADD-INGR-ROW .............. APPEND TO WS-DOC-INGR, CAP 100*
077500*   0412-LOAD-PACKAGING ............ CONSUME SPLPKGR ROWS FOR THIS DOC*
077600*   0417-CONSUME-ONE-PKG ........... ONE PACKAGING ROW, OUT-OF-STEP CHECK*
077700*   0418-ADD-PKG-ROW ............... APPEND TO WS-DOC-PACKAGING, CAP 50*
077800*   0413-LOAD-SECTIONS ............. CONSUME SPLSECR ROWS FOR THIS DOC*
077900*   0419-CONSUME-ONE-SECT .......... ONE SECTION ROW, OUT-OF-STEP CHECK*
078000*   0421-ADD-SECT-ROW .............. APPEND TO WS-DOC-SECTIONS, CAP 60*
078100*   0420-WRITE-EXTRACT-REC ......... PASS 2 - WRITE SPLXTRO RECORD*
078200*   0150-WRITE-REPORT-SUMMARY ...... TITLE/TIMESTAMP/TOTALS BLOCK*
078300*   0151-WRITE-CATEGORY-LINE ....... ONE NON-ZERO CATEGORY COUNT LINE*
078400*   0500-BUILD-DETAIL-BLOCK ........ PASS 2 - ONE PER-DRUG REPORT BLOCK*
078500*   0510-WRITE-DOCUMENT-INFO ....... DOC INFO SUB-BLOCK, ALWAYS PRINTED*
078600*   0520-WRITE-AUTHOR-BLOCK ........ AUTHOR SUB-BLOCK, CONDITIONAL*
078700*   0530-WRITE-PRODUCT-BLOCK ....... PRODUCT SUB-BLOCK, CONDITIONAL*
078800*   0535-WRITE-PHYSICAL-CHARS ...... COLOR/SHAPE/SIZE/IMPRINT LINES*
078900*   0600-WRITE-ACTIVE-INGR-BLOCK ... ACTIVE INGREDIENT SUB-BLOCK *
079000*   0601-CHECK-ACTIVE-ROLE ......... ANY ROLE 'A' ROW PRESENT?   *
079100*   0610-FORMAT-ACTIVE-INGR-LINE ... ONE ACTIVE INGREDIENT LINE  *
079200*   0615-WRITE-INACTIVE-INGR-BLOCK . INACTIVE INGREDIENT SUB-BLOCK*
079300*   0616-WRITE-INACTIVE-LINE ....... ONE INACTIVE INGREDIENT LINE*
079400*   0617-CHECK-INACTIVE-ROLE ....... ANY ROLE 'I' ROW PRESENT?   *
079500*   0640-WRITE-PACKAGING-BLOCK ..... PACKAGING SUB-BLOCK, CAP 5 + TRAILER*
079600*   0641-WRITE-PKG-LINE ............ ONE PACKAGING LINE          *
079700*   0642-WRITE-PKG-OVERFLOW ........ '...AND N MORE' TRAILER LINE*
079800*   0660-WRITE-SECTION-BLOCKS ...... KEY NARRATIVE SECTIONS SUB-BLOCK*
079900*   0661-WRITE-ONE-SECTION ......... ONE SECTION, IF KEY AND NOT BLANK*
080000*   0663-CHECK-KEY-SECTION-ROW ..... IS THIS SC-TYPE ONE OF THE SIX?*
080100*   0662-WRITE-SECTION-CONTENT ..... PRINT (AND CAP AT 500) ONE SECTION*
080200*   0800-OPEN-PASS1-FILES .......... OPEN ALL FOUR INPUTS FOR PASS 1*
080300*   0805-OPEN-OUTPUT-FILES ......... OPEN SPLXTRO/SPLRPT AFTER PASS 1*
080400*   0810-OPEN-PASS2-INPUT-FILES .... RE-OPEN ALL FOUR INPUTS FOR PASS 2*
080500*   0850-CLOSE-PASS1-FILES ......... CLOSE THE FOUR INPUTS AFTER PASS 1*
080600*   0900-READ-MASTER ............... NEXT DRUG-MASTER RECORD, EITHER PASS*
080700*   0901-READ-INGR ................. NEXT INGREDIENT RECORD, EITHER PASS*
080800*   0902-READ-PKG .................. NEXT PACKAGING RECORD, EITHER PASS*
080900*   0903-READ-SECT ................. NEXT SECTION RECORD, EITHER PASS*
081000*   0990-CLEANUP ................... CLOSE FILES, FINAL SYSOUT COUNTS*
081100******************************************************************
081200******************************************************************
081300*   DRIVER PARAGRAPH - CONTROLS THE TWO PASSES DESCRIBED IN THE  *
081400*   REMARKS ABOVE.  NOTHING BELOW THIS PARAGRAPH IS REACHED EXCEPT*
081500*   THROUGH A PERFORM FROM HERE - THERE IS NO OTHER ENTRY POINT. *
081600******************************************************************
081700  0000-MAIN-CONTROL.
081800      DISPLAY "******** BEGIN JOB SPLDRUG ********".
081900      PERFORM 0010-INITIALIZE THRU 0010-EXIT.
082000
082100*    PASS 1 - VALIDATE EVERY DOCUMENT AND TOTAL THE CATEGORIES
082200      PERFORM 0800-OPEN-PASS1-FILES THRU 0800-EXIT.
082300      PERFORM 0900-READ-MASTER  THRU 0900-EXIT.
082400      PERFORM 0901-READ-INGR    THRU 0901-EXIT.
082500      PERFORM 0902-READ-PKG     THRU 0902-EXIT.
082600      PERFORM 0903-READ-SECT    THRU 0903-EXIT.
082700      PERFORM 0200-PROCESS-DOCUMENT THRU 0200-EXIT
082800          UNTIL NO-MORE-MASTERS.
082900      PERFORM 0850-CLOSE-PASS1-FILES THRU 0850-EXIT.
083000
083100*    SUMMARY IS KNOWN NOW - WRITE IT BEFORE ANY DETAIL BLOCK
083200      PERFORM 0805-OPEN-OUTPUT-FILES THRU 0805-EXIT.
083300      PERFORM 0150-WRITE-REPORT-SUMMARY THRU 0150-EXIT.
083400
083500*    PASS 2 - RE-READ THE SAME FOUR FILES AND PRODUCE THE OUTPUT
083600      PERFORM 0020-RESET-FOR-PASS2 THRU 0020-EXIT.
083700      PERFORM 0810-OPEN-PASS2-INPUT-FILES THRU 0810-EXIT.
083800      PERFORM 0900-READ-MASTER  THRU 0900-EXIT.
083900      PERFORM 0901-READ-INGR    THRU 0901-EXIT.
084000      PERFORM 0902-READ-PKG     THRU 0902-EXIT.
084100      PERFORM 0903-READ-SECT    THRU 0903-EXIT.
084200      PERFORM 0200-PROCESS-DOCUMENT THRU 0200-EXIT
084300          UNTIL NO-MORE-MASTERS.
084400
084500      PERFORM 0990-CLEANUP THRU 0990-EXIT.
084600      MOVE +0 TO RETURN-CODE.
084700      GOBACK.
084800
084900******************************************************************
085000*   ONE-TIME SETUP FOR PASS 1.  LOADS THE FIVE CATEGORY NAMES IN *
085100*   REPORT ORDER (SAME ORDER SPLCATG RETURNS THEM) AND ZEROES THE*
085200*   RUNNING COUNTS.  THE NAMES THEMSELVES ARE A COPY OF WHAT     *
085300*   SPLCATG HANDS BACK - IF THAT TABLE EVER CHANGES, THIS ONE HAS*
085400*   TO CHANGE WITH IT OR THE SUMMARY LINE WON'T MATCH ANY COUNT. *
085500******************************************************************
085600  0010-INITIALIZE.
085700      MOVE "1" TO WS-PASS-NUMBER.
085800      MOVE 0 TO WS-TOTAL-PROCESSED, WS-DRUG-SEQUENCE-NBR.
085900      MOVE "Homeopathic"             TO WS-CATG-NAME(1).
086000      MOVE "OTC (Over-the-Counter)"  TO WS-CATG-NAME(2).
086100      MOVE "Other/Bulk Ingredient"   TO WS-CATG-NAME(3).
086200      MOVE "Prescription"            TO WS-CATG-NAME(4).
086300      MOVE "Unknown"                 TO WS-CATG-NAME(5).
086400      MOVE 0 TO WS-CATG-COUNT(1), WS-CATG-COUNT(2), WS-CATG-COUNT(3),
086500                WS-CATG-COUNT(4), WS-CATG-COUNT(5).
086600  0010-EXIT.
086700      EXIT.
086800
086900******************************************************************
087000*   PASS 1 LEAVES ALL FOUR SWITCHES SET TO 'N' (NO MORE RECORDS).*
087100*   PASS 2 RE-OPENS AND RE-READS THE SAME FOUR FILES FROM THE TOP,*
087200*   SO THE SWITCHES HAVE TO GO BACK TO 'Y' BEFORE THE FIRST READ.*
087300******************************************************************
087400  0020-RESET-FOR-PASS2.
087500      MOVE "2" TO WS-PASS-NUMBER.
087600      MOVE "Y" TO MORE-MASTERS-SW.
087700      MOVE "Y" TO MORE-INGR-SW.
087800      MOVE "Y" TO MORE-PKG-SW.
087900      MOVE "Y" TO MORE-SECT-SW.
088000  0020-EXIT.
088100      EXIT.
088200
088300******************************************************************
088400*   0200-PROCESS-DOCUMENT IS SHARED BY BOTH PASSES.  PASS 1 ONLY *
088500*   VALIDATES AND TOTALS; PASS 2 ALSO WRITES THE EXTRACT RECORD  *
088600*   AND THE REPORT DETAIL BLOCK.                                 *
088700******************************************************************
088800  0200-PROCESS-DOCUMENT.
088900      MOVE "N" TO DOC-INVALID-SW.
089000******************************************************************
089100*   VALIDATION RULES APPLIED TO EVERY DOCUMENT, PASS 1 AND PASS 2*
089200*   ALIKE: THE MASTER'S OWN SEQUENCE NUMBER MUST BE NUMERIC, AND *
089300*   EVERY CHILD ROW CONSUMED FOR IT MUST CARRY A SEQUENCE NUMBER *
089400*   GREATER THAN OR EQUAL TO THE MASTER'S - SEE 0410-0421 BELOW. *
089500*   A DOCUMENT THAT FAILS EITHER CHECK IS LOGGED AND DROPPED, NOT*
089600*   REJECTED WITH AN ABEND.                                      *
089700******************************************************************
089800      IF DM-SEQ NOT NUMERIC
089900          MOVE "Y" TO DOC-INVALID-SW.
090000
090100      PERFORM 0410-LOAD-CHILDREN THRU 0410-EXIT.
090200
090300      IF DOC-IS-INVALID
090400          IF PASS-ONE
090500              PERFORM 0310-WRITE-ERROR-LOG THRU 0310-EXIT
090600          END-IF
090700      ELSE
090800** CLASSIFY THE DOCUMENT - HOMEOPATHIC/OTC/PRESCRIPTION/
090900** OTHER/UNKNOWN, KEYED OFF THE FILENAME PREFIX.
091000          CALL "SPLCATG" USING DM-FILENAME, WS-CATEGORY
091100          IF PASS-ONE
091200              PERFORM 0350-ACCUMULATE-CATEGORY THRU 0350-EXIT
091300              ADD 1 TO WS-TOTAL-PROCESSED
091400          ELSE
091500              PERFORM 0420-WRITE-EXTRACT-REC THRU 0420-EXIT
091600              PERFORM 0500-BUILD-DETAIL-BLOCK THRU 0500-EXIT
091700          END-IF
091800      END-IF.
091900
092000      PERFORM 0900-READ-MASTER THRU 0900-EXIT.
092100  0200-EXIT.
092200      EXIT.
092300
092400******************************************************************
092500*   PASS 1 ONLY.  A DOCUMENT THAT FAILS VALIDATION NEVER SHOWS UP*
092600*   IN THE EXTRACT OR THE REPORT - THIS DISPLAY TO SYSOUT IS THE *
092700*   ONLY RECORD THAT IT WAS EVEN ATTEMPTED.  NO ABEND, NO DUMP - *
092800*   THE JOB KEEPS GOING TO THE NEXT DOCUMENT.                    *
092900******************************************************************
093000  0310-WRITE-ERROR-LOG.
093100      DISPLAY "Error processing " DM-FILENAME.
093200  0310-EXIT.
093300      EXIT.
093400
093500******************************************************************
093600*   ADDS ONE TO WHICHEVER OF THE FIVE CATEGORY COUNTERS MATCHES  *
093700*   WS-CATEGORY, THE VALUE SPLCATG HANDED BACK FOR THIS DOCUMENT.*
093800******************************************************************
093900  0350-ACCUMULATE-CATEGORY.
094000      PERFORM 0351-CHECK-CATG-ROW THRU 0351-EXIT
094100          VARYING WS-CATG-ROW-SUB FROM 1 BY 1
094200          UNTIL WS-CATG-ROW-SUB > 5.
094300  0350-EXIT.
094400      EXIT.
094500
094600******************************************************************
094700*   ONE PASS OF THE 5-ROW TABLE SEARCH DRIVEN BY 0350 ABOVE - SAME*
094800*   STRAIGHT TABLE-SEARCH STYLE AS SPLCATG ITSELF (SEE THE 07/11/94*
094900*   CHANGE LOG ENTRY), NOT A SEARCH VERB.                        *
095000******************************************************************
095100  0351-CHECK-CATG-ROW.
095200      IF WS-CATEGORY = WS-CATG-NAME(WS-CATG-ROW-SUB)
095300          ADD 1 TO WS-CATG-COUNT(WS-CATG-ROW-SUB).
095400  0351-EXIT.
095500      EXIT.
095600
095700******************************************************************
095800*   LOAD-CHILDREN: CONSUME ALL INGREDIENT / PACKAGING / SECTION  *
095900*   RECORDS WHOSE SEQ MATCHES THE CURRENT MASTER, APPLYING THE   *
096000*   DROP RULES AS THEY GO.  A CHILD SEQ LESS THAN THE CURRENT    *
096100*   MASTER SEQ MEANS THE CHILD FILE IS OUT OF ORDER - THAT FAILS *
096200*   THE CURRENT DOCUMENT.                                        *
096300******************************************************************
096400  0410-LOAD-CHILDREN.
096500      MOVE 0 TO WS-INGR-COUNT, WS-PKG-COUNT, WS-SECT-COUNT.
096600      PERFORM 0411-LOAD-INGREDIENTS THRU 0411-EXIT.
096700      PERFORM 0412-LOAD-PACKAGING   THRU 0412-EXIT.
096800      PERFORM 0413-LOAD-SECTIONS    THRU 0413-EXIT.
096900  0410-EXIT.
097000      EXIT.
097100
097200******************************************************************
097300*   CONSUMES SPLINGR RECORDS FOR THE CURRENT DOCUMENT ONLY - STOPS*
097400*   THE MOMENT THE LOOKAHEAD SEQUENCE NUMBER RUNS PAST DM-SEQ, SO*
097500*   THE NEXT DOCUMENT'S FIRST CHILD RECORD IS LEFT SITTING IN THE*
097600*   BUFFER FOR ITS OWN TURN THROUGH THIS SAME PARAGRAPH.         *
097700******************************************************************
097800  0411-LOAD-INGREDIENTS.
097900      PERFORM 0415-CONSUME-ONE-INGR THRU 0415-EXIT
098000          UNTIL NO-MORE-INGR OR IN-SEQ > DM-SEQ.
098100  0411-EXIT.
098200      EXIT.
098300
098400******************************************************************
098500*   A CHILD SEQUENCE NUMBER BEHIND THE CURRENT MASTER MEANS THE  *
098600*   CHILD FILE FELL OUT OF STEP WITH THE MASTER FILE - THAT FAILS*
098700*   THE WHOLE DOCUMENT, NOT JUST THE ONE CHILD RECORD.  AN ALL-  *
098800*   SPACE ROW (PADDING IN THE UPSTREAM EXTRACT) IS QUIETLY SKIPPED*
098900*   RATHER THAN KEPT AS A BLANK INGREDIENT LINE.                 *
099000******************************************************************
099100  0415-CONSUME-ONE-INGR.
099200      IF IN-SEQ < DM-SEQ
099300          MOVE "Y" TO DOC-INVALID-SW
099400          GO TO 0415-READ-NEXT.
099500
099600      IF IN-NAME NOT = SPACES OR IN-CODE NOT = SPACES
099700          PERFORM 0416-ADD-INGR-ROW THRU 0416-EXIT.
099800
099900  0415-READ-NEXT.
100000      PERFORM 0901-READ-INGR THRU 0901-EXIT.
100100  0415-EXIT.
100200      EXIT.
100300
100400******************************************************************
100500*   100-ROW CAP ON THE IN-MEMORY INGREDIENT TABLE.  A DOCUMENT   *
100600*   WITH MORE THAN 100 INGREDIENT CHILD RECORDS SIMPLY STOPS     *
100700*   ACCUMULATING PAST ROW 100 - NO ERROR, NO TRUNCATION FLAG.    *
100800******************************************************************
100900  0416-ADD-INGR-ROW.
101000      IF WS-INGR-COUNT < 100
101100          ADD 1 TO WS-INGR-COUNT
101200          MOVE IN-ROLE      TO WSI-ROLE(WS-INGR-COUNT)
101300          MOVE IN-NAME      TO WSI-NAME(WS-INGR-COUNT)
101400          MOVE IN-CODE      TO WSI-CODE(WS-INGR-COUNT)
101500          MOVE IN-STR-VALUE TO WSI-STR-VALUE(WS-INGR-COUNT)
101600          MOVE IN-STR-UNIT  TO WSI-STR-UNIT(WS-INGR-COUNT)
101700          MOVE IN-PER-VALUE TO WSI-PER-VALUE(WS-INGR-COUNT)
101800          MOVE IN-PER-UNIT  TO WSI-PER-UNIT(WS-INGR-COUNT).
101900  0416-EXIT.
102000      EXIT.
102100
102200******************************************************************
102300*   SAME CONSUME-UNTIL-SEQ-RUNS-PAST PATTERN AS 0411 ABOVE, BUT  *
102400*   AGAINST SPLPKGR.                                             *
102500******************************************************************
102600  0412-LOAD-PACKAGING.
102700      PERFORM 0417-CONSUME-ONE-PKG THRU 0417-EXIT
102800          UNTIL NO-MORE-PKG OR PK-SEQ > DM-SEQ.
102900  0412-EXIT.
103000      EXIT.
103100
103200******************************************************************
103300*   SAME OUT-OF-STEP CHECK AS 0415 ABOVE.  A ROW WITH ALL FOUR   *
103400*   PACKAGING FIELDS BLANK IS A PAD ROW FROM THE UPSTREAM EXTRACT*
103500*   AND IS DROPPED, NOT KEPT.                                    *
103600******************************************************************
103700  0417-CONSUME-ONE-PKG.
103800      IF PK-SEQ < DM-SEQ
103900          MOVE "Y" TO DOC-INVALID-SW
104000          GO TO 0417-READ-NEXT.
104100
104200      IF PK-QTY-VALUE NOT = SPACES OR PK-QTY-UNIT NOT = SPACES
104300         OR PK-NDC NOT = SPACES OR PK-CONTAINER NOT = SPACES
104400          PERFORM 0418-ADD-PKG-ROW THRU 0418-EXIT.
104500
104600  0417-READ-NEXT.
104700      PERFORM 0902-READ-PKG THRU 0902-EXIT.
104800  0417-EXIT.
104900      EXIT.
105000
105100******************************************************************
105200*   50-ROW CAP ON THE IN-MEMORY PACKAGING TABLE - SEE 0641/0642  *
105300*   BELOW FOR WHERE THE 5-LINE PRINT CAP (A SEPARATE, SMALLER    *
105400*   LIMIT) IS APPLIED AGAINST WHATEVER IS LOADED HERE.           *
105500******************************************************************
105600  0418-ADD-PKG-ROW.
105700      IF WS-PKG-COUNT < 50
105800          ADD 1 TO WS-PKG-COUNT
105900          MOVE PK-QTY-VALUE TO WSP-QTY-VALUE(WS-PKG-COUNT)
106000          MOVE PK-QTY-UNIT  TO WSP-QTY-UNIT(WS-PKG-COUNT)
106100          MOVE PK-NDC       TO WSP-NDC(WS-PKG-COUNT)
106200          MOVE PK-CONTAINER TO WSP-CONTAINER(WS-PKG-COUNT).
106300  0418-EXIT.
106400      EXIT.
106500
106600******************************************************************
106700*   SAME CONSUME-UNTIL-SEQ-RUNS-PAST PATTERN AS 0411/0412 ABOVE, *
106800*   AGAINST SPLSECR.                                             *
106900******************************************************************
107000  0413-LOAD-SECTIONS.
107100      PERFORM 0419-CONSUME-ONE-SECT THRU 0419-EXIT
107200          UNTIL NO-MORE-SECT OR SC-SEQ > DM-SEQ.
107300  0413-EXIT.
107400      EXIT.
107500
107600******************************************************************
107700*   SAME OUT-OF-STEP CHECK.  A SECTION ROW WITH BOTH SC-TYPE AND *
107800*   SC-CONTENT BLANK IS DROPPED - THERE IS NOTHING A REPORT BLOCK*
107900*   COULD SAY ABOUT IT ANYWAY.                                   *
108000******************************************************************
108100  0419-CONSUME-ONE-SECT.
108200      IF SC-SEQ < DM-SEQ
108300          MOVE "Y" TO DOC-INVALID-SW
108400          GO TO 0419-READ-NEXT.
108500
108600      IF SC-TYPE NOT = SPACES OR SC-CONTENT NOT = SPACES
108700          PERFORM 0421-ADD-SECT-ROW THRU 0421-EXIT.
108800
108900  0419-READ-NEXT.
109000      PERFORM 0903-READ-SECT THRU 0903-EXIT.
109100  0419-EXIT.
109200      EXIT.
109300
109400******************************************************************
109500*   60-ROW CAP ON THE IN-MEMORY SECTION TABLE.  ONLY THE SIX KEY *
109600*   SECTION TYPES IN WS-KEY-SECTION-TABLE EVER MAKE IT INTO A    *
109700*   DETAIL BLOCK (SEE 0661/0663 BELOW), BUT EVERY SECTION ROW IS *
109800*   KEPT HERE REGARDLESS, IN CASE A FUTURE CHANGE WIDENS THE LIST.*
109900******************************************************************
110000  0421-ADD-SECT-ROW.
110100      IF WS-SECT-COUNT < 60
110200          ADD 1 TO WS-SECT-COUNT
110300          MOVE SC-CODE    TO WSS-CODE(WS-SECT-COUNT)
110400          MOVE SC-TYPE     TO WSS-TYPE(WS-SECT-COUNT)
110500          MOVE SC-TITLE    TO WSS-TITLE(WS-SECT-COUNT)
110600          MOVE SC-CONTENT  TO WSS-CONTENT(WS-SECT-COUNT).
110700  0421-EXIT.
110800      EXIT.
110900
111000******************************************************************
111100*   PASS 2 ONLY.  BUILDS THE NORMALIZED-EXTRACT RECORD ONE FIELD *
111200*   AT A TIME, STRAIGHT ACROSS FROM THE CURRENT DRUG-MASTER ROW, *
111300*   PLUS EX-CATEGORY FROM THE SPLCATG CALL MADE BACK IN 0200.    *
111400*   FIELD ORDER HERE MUST TRACK SPLXREC - A FIELD ADDED TO ONE   *
111500*   WITHOUT THE OTHER IS A SILENT MISALIGNMENT, NOT A COMPILE ERROR.*
111600******************************************************************
111700  0420-WRITE-EXTRACT-REC.
111800      MOVE SPACES TO SPL-EXTRACT-REC.
111900** DOCUMENT IDENTIFICATION - STRAIGHT ACROSS FROM THE MASTER.
112000      MOVE DM-SEQ             TO EX-SEQ.
112100      MOVE WS-CATEGORY        TO EX-CATEGORY.
112200      MOVE DM-FILENAME        TO EX-FILENAME.
112300      MOVE DM-DOCUMENT-ID     TO EX-DOCUMENT-ID.
112400      MOVE DM-DOCUMENT-TYPE   TO EX-DOCUMENT-TYPE.
112500      MOVE DM-TITLE           TO EX-TITLE.
112600      MOVE DM-EFFECTIVE-DATE  TO EX-EFFECTIVE-DATE.
112700      MOVE DM-VERSION         TO EX-VERSION.
112800      MOVE DM-AUTHOR-NAME     TO EX-AUTHOR-NAME.
112900      MOVE DM-AUTHOR-ID       TO EX-AUTHOR-ID.
113000** PRODUCT IDENTIFICATION.
113100      MOVE DM-PRODUCT-NAME    TO EX-PRODUCT-NAME.
113200      MOVE DM-GENERIC-NAME    TO EX-GENERIC-NAME.
113300      MOVE DM-NDC             TO EX-NDC.
113400** DOSAGE FORM / ROUTE / MARKET STATUS.
113500      MOVE DM-FORM            TO EX-FORM.
113600      MOVE DM-ROUTE           TO EX-ROUTE.
113700      MOVE DM-MKT-STATUS      TO EX-MKT-STATUS.
113800      MOVE DM-MKT-START       TO EX-MKT-START.
113900      MOVE DM-APPROVAL        TO EX-APPROVAL.
114000** PHYSICAL DESCRIPTION, ECHOED FIELD BY FIELD RATHER THAN AS
114100** ONE GROUP MOVE SINCE SPLXREC HAS NO MATCHING GROUP LEVEL.
114200      MOVE DM-COLOR           TO EX-COLOR.
114300      MOVE DM-SHAPE           TO EX-SHAPE.
114400      MOVE DM-SIZE-VALUE      TO EX-SIZE-VALUE.
114500      MOVE DM-SIZE-UNIT       TO EX-SIZE-UNIT.
114600      MOVE DM-IMPRINT         TO EX-IMPRINT.
114700      WRITE SPL-XTRO-FD-REC FROM SPL-EXTRACT-REC.
114800  0420-EXIT.
114900      EXIT.
115000
115100******************************************************************
115200*   REPORT SUMMARY - WRITTEN ONCE, AT THE TOP OF THE REPORT      *
115300******************************************************************
115400  0150-WRITE-REPORT-SUMMARY.
115500      MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
115600      MOVE WS-CURRENT-YEAR   TO WS-TS-YYYY.
115700      MOVE WS-CURRENT-MONTH  TO WS-TS-MM.
115800      MOVE WS-CURRENT-DAY    TO WS-TS-DD.
115900      MOVE WS-CURRENT-HOUR   TO WS-TS-HH.
116000      MOVE WS-CURRENT-MINUTE TO WS-TS-MIN.
116100      MOVE WS-CURRENT-SECOND TO WS-TS-SEC.
116200
116300      WRITE SPL-RPT-FD-REC FROM WS-HEAVY-RULE.
116400* REPORT TITLE BANNER
116500      WRITE SPL-RPT-FD-REC FROM WS-RPT-TITLE-LINE.
116600      MOVE WS-TIMESTAMP-DISPLAY TO WS-GEN-TIMESTAMP-O.
116700* RUN TIMESTAMP
116800      WRITE SPL-RPT-FD-REC FROM WS-GENERATED-LINE.
116900      WRITE SPL-RPT-FD-REC FROM WS-HEAVY-RULE.
117000      WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
117100
117200* SUMMARY HEADING
117300      WRITE SPL-RPT-FD-REC FROM WS-SUMMARY-TITLE-LINE.
117400      WRITE SPL-RPT-FD-REC FROM WS-LIGHT-RULE.
117500      MOVE WS-TOTAL-PROCESSED TO WS-TOTAL-PROCESSED-O.
117600* TOTAL PROCESSED COUNT
117700      WRITE SPL-RPT-FD-REC FROM WS-TOTAL-LINE.
117800      WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
117900
118000* CATEGORY SUB-HEADING
118100      WRITE SPL-RPT-FD-REC FROM WS-BY-CATEGORY-LINE.
118200      PERFORM 0151-WRITE-CATEGORY-LINE THRU 0151-EXIT
118300          VARYING WS-CATG-ROW-SUB FROM 1 BY 1
118400          UNTIL WS-CATG-ROW-SUB > 5.
118500      WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
118600  0150-EXIT.
118700      EXIT.
118800
118900  0151-WRITE-CATEGORY-LINE.
119000*    TRIM THE CATEGORY NAME BEFORE BUTTING THE COLON AGAINST IT -
119100*    SAME DOUBLE-SPACE-SENTINEL TALLY 0662-WRITE-SECTION-CONTENT
119200*    USES, SINCE A NAME LIKE "OTC (OVER-THE-COUNTER)" HAS SINGLE
119300*    EMBEDDED SPACES THAT SPLDATE'S PLAIN "BEFORE SPACE" SCAN
119400*    WOULD TRIP OVER.
119500      IF WS-CATG-COUNT(WS-CATG-ROW-SUB) > 0
119600          MOVE SPACES TO WS-CATEGORY-LINE
119700          MOVE "  - " TO WS-CATEGORY-LINE(1:4)
119800          MOVE 0 TO WS-TRIM-LEN
119900          INSPECT WS-CATG-NAME(WS-CATG-ROW-SUB) TALLYING WS-TRIM-LEN
120000              FOR CHARACTERS BEFORE INITIAL "  "
120100          IF WS-TRIM-LEN = 0
120200              MOVE 24 TO WS-TRIM-LEN
120300          END-IF
120400          MOVE WS-CATG-NAME(WS-CATG-ROW-SUB) (1:WS-TRIM-LEN)
120500              TO WS-CATEGORY-LINE(5:WS-TRIM-LEN)
120600          COMPUTE WS-LINE-POS = 5 + WS-TRIM-LEN
120700          MOVE ": " TO WS-CATEGORY-LINE(WS-LINE-POS:2)
120800          COMPUTE WS-LINE-POS = WS-LINE-POS + 2
120900          MOVE WS-CATG-COUNT(WS-CATG-ROW-SUB) TO WS-CATG-COUNT-O
121000          MOVE WS-CATG-COUNT-O
121100              TO WS-CATEGORY-LINE(WS-LINE-POS:4)
121200* ONE CATEGORY/COUNT PAIR
121300          WRITE SPL-RPT-FD-REC FROM WS-CATEGORY-LINE.
121400  0151-EXIT.
121500      EXIT.
121600
121700******************************************************************
121800*   PER-DRUG DETAIL BLOCK - PASS 2 ONLY                          *
121900******************************************************************
122000  0500-BUILD-DETAIL-BLOCK.
122100      ADD 1 TO WS-DRUG-SEQUENCE-NBR.
122200      MOVE WS-DRUG-SEQUENCE-NBR TO WS-DRUG-SEQ-O.
122300      WRITE SPL-RPT-FD-REC FROM WS-HEAVY-RULE.
122400      IF DM-TITLE = SPACES
122500          MOVE "Unknown" TO WS-DRUG-TITLE-O
122600      ELSE
122700          MOVE DM-TITLE TO WS-DRUG-TITLE-O.
122800* PER-DRUG BANNER
122900      WRITE SPL-RPT-FD-REC FROM WS-DRUG-BANNER-LINE.
123000      WRITE SPL-RPT-FD-REC FROM WS-HEAVY-RULE.
123100      WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
123200
123300      PERFORM 0510-WRITE-DOCUMENT-INFO THRU 0510-EXIT.
123400      PERFORM 0520-WRITE-AUTHOR-BLOCK  THRU 0520-EXIT.
123500      PERFORM 0530-WRITE-PRODUCT-BLOCK THRU 0530-EXIT.
123600      PERFORM 0600-WRITE-ACTIVE-INGR-BLOCK   THRU 0600-EXIT.
123700      PERFORM 0615-WRITE-INACTIVE-INGR-BLOCK THRU 0615-EXIT.
123800      PERFORM 0640-WRITE-PACKAGING-BLOCK     THRU 0640-EXIT.
123900      PERFORM 0660-WRITE-SECTION-BLOCKS      THRU 0660-EXIT.
124000      WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
124100  0500-EXIT.
124200      EXIT.
124300
124400******************************************************************
124500*   FIRST BLOCK OF EVERY DETAIL SECTION - ALWAYS PRINTED, UNLIKE *
124600*   THE BLOCKS BELOW IT WHICH ARE CONDITIONAL ON DATA BEING PRESENT.*
124700*   THE EFFECTIVE DATE COMES BACK FROM SPLDATE ALREADY IN DISPLAY*
124800*   FORMAT - THIS PARAGRAPH NEVER TOUCHES THE RAW YYYYMMDD ITSELF.*
124900******************************************************************
125000  0510-WRITE-DOCUMENT-INFO.
125100** CONVERT THE RAW YYYYMMDD EFFECTIVE DATE TO THE REPORT'S
125200** DISPLAY FORMAT.
125300      CALL "SPLDATE" USING DM-EFFECTIVE-DATE, WS-FORMATTED-DATE.
125400
125500* DOC INFO SUB-HEADING
125600      WRITE SPL-RPT-FD-REC FROM WS-DOC-INFO-TITLE-LINE.
125700      WRITE SPL-RPT-FD-REC FROM WS-LIGHT-RULE.
125800
125900      MOVE DM-FILENAME TO WS-FILENAME-O.
126000      WRITE SPL-RPT-FD-REC FROM WS-FILENAME-LINE.
126100
126200      MOVE DM-DOCUMENT-ID TO WS-DOCID-O.
126300      WRITE SPL-RPT-FD-REC FROM WS-DOCID-LINE.
126400
126500      MOVE DM-DOCUMENT-TYPE TO WS-DOCTYPE-O.
126600      WRITE SPL-RPT-FD-REC FROM WS-DOCTYPE-LINE.
126700
126800      MOVE WS-CATEGORY TO WS-CATEGORY-O.
126900      WRITE SPL-RPT-FD-REC FROM WS-CATEGORY2-LINE.
127000
127100      MOVE WS-FORMATTED-DATE TO WS-EFFDATE-O.
127200      WRITE SPL-RPT-FD-REC FROM WS-EFFDATE-LINE.
127300
127400      MOVE DM-VERSION TO WS-VERSION-O.
127500      WRITE SPL-RPT-FD-REC FROM WS-VERSION-LINE.
127600      WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
127700  0510-EXIT.
127800      EXIT.
127900
128000******************************************************************
128100*   SKIPPED ENTIRELY WHEN BOTH DM-AUTHOR-NAME AND DM-AUTHOR-ID ARE*
128200*   BLANK - A DOCUMENT WITH NO AUTHOR DATA DOESN'T GET AN EMPTY  *
128300*   'MANUFACTURER/AUTHOR' HEADING WITH NOTHING UNDER IT.         *
128400******************************************************************
128500  0520-WRITE-AUTHOR-BLOCK.
128600      IF DM-AUTHOR-NAME NOT = SPACES OR DM-AUTHOR-ID NOT = SPACES
128700* AUTHOR SUB-HEADING
128800          WRITE SPL-RPT-FD-REC FROM WS-AUTHOR-TITLE-LINE
128900          WRITE SPL-RPT-FD-REC FROM WS-LIGHT-RULE
129000
129100          MOVE DM-AUTHOR-NAME TO WS-AUTHNAME-O
129200* AUTHOR NAME
129300          WRITE SPL-RPT-FD-REC FROM WS-AUTHNAME-LINE
129400
129500          MOVE DM-AUTHOR-ID TO WS-AUTHID-O
129600* AUTHOR ID
129700          WRITE SPL-RPT-FD-REC FROM WS-AUTHID-LINE
129800          WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
129900  0520-EXIT.
130000      EXIT.
130100
130200******************************************************************
130300*   SAME ALL-BLANK SKIP RULE AS 0520 ABOVE, CHECKED ACROSS EVERY *
130400*   PRODUCT-LEVEL FIELD INCLUDING THE PHYSICAL-CHARACTERISTICS   *
130500*   GROUP (VIA ITS REDEFINES) SO A DRUG WITH ONLY A COLOR OR SHAPE*
130600*   ON FILE STILL GETS THE BLOCK PRINTED.                        *
130700******************************************************************
130800  0530-WRITE-PRODUCT-BLOCK.
130900      IF DM-PRODUCT-NAME NOT = SPACES OR DM-GENERIC-NAME NOT = SPACES
131000         OR DM-NDC NOT = SPACES OR DM-FORM NOT = SPACES
131100         OR DM-ROUTE NOT = SPACES OR DM-MKT-STATUS NOT = SPACES
131200         OR DM-APPROVAL NOT = SPACES OR DM-PHYS-CHARS-R NOT = SPACES
131300* PRODUCT SUB-HEADING
131400          WRITE SPL-RPT-FD-REC FROM WS-PRODUCT-TITLE-LINE
131500          WRITE SPL-RPT-FD-REC FROM WS-LIGHT-RULE
131600
131700          MOVE DM-PRODUCT-NAME TO WS-PRODNAME-O
131800* PRODUCT NAME
131900          WRITE SPL-RPT-FD-REC FROM WS-PRODNAME-LINE
132000
132100          MOVE DM-GENERIC-NAME TO WS-GENNAME-O
132200* GENERIC NAME
132300          WRITE SPL-RPT-FD-REC FROM WS-GENNAME-LINE
132400
132500          MOVE DM-NDC TO WS-NDC-O
132600* NDC
132700          WRITE SPL-RPT-FD-REC FROM WS-NDC-LINE
132800
132900          MOVE DM-FORM TO WS-FORM-O
133000* FORM
133100          WRITE SPL-RPT-FD-REC FROM WS-FORM-LINE
133200
133300          MOVE DM-ROUTE TO WS-ROUTE-O
133400* ROUTE
133500          WRITE SPL-RPT-FD-REC FROM WS-ROUTE-LINE
133600
133700          MOVE DM-MKT-STATUS TO WS-MKTSTAT-O
133800* MARKETING STATUS
133900          WRITE SPL-RPT-FD-REC FROM WS-MKTSTAT-LINE
134000
134100          MOVE DM-APPROVAL TO WS-APPROVAL-O
134200* APPROVAL STATUS
134300          WRITE SPL-RPT-FD-REC FROM WS-APPROVAL-LINE
134400
134500          PERFORM 0535-WRITE-PHYSICAL-CHARS THRU 0535-EXIT
134600          WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
134700  0530-EXIT.
134800      EXIT.
134900
135000******************************************************************
135100*   EACH OF THE FOUR PHYSICAL-CHARACTERISTIC LINES IS INDEPENDENTLY*
135200*   OPTIONAL - COLOR, SHAPE, SIZE AND IMPRINT ARE TESTED ONE AT A*
135300*   TIME, NOT AS A GROUP, SO A TABLET WITH A SHAPE BUT NO COLOR  *
135400*   STILL GETS ITS SHAPE LINE.                                   *
135500******************************************************************
135600  0535-WRITE-PHYSICAL-CHARS.
135700      IF DM-COLOR NOT = SPACES
135800          MOVE DM-COLOR TO WS-COLOR-O
135900          WRITE SPL-RPT-FD-REC FROM WS-COLOR-LINE.
136000
136100      IF DM-SHAPE NOT = SPACES
136200          MOVE DM-SHAPE TO WS-SHAPE-O
136300          WRITE SPL-RPT-FD-REC FROM WS-SHAPE-LINE.
136400
136500      IF DM-SIZE-VALUE NOT = SPACES
136600          MOVE DM-SIZE-VALUE TO WS-SIZEVAL-O
136700          MOVE DM-SIZE-UNIT  TO WS-SIZEUNIT-O
136800          WRITE SPL-RPT-FD-REC FROM WS-SIZE-LINE.
136900
137000      IF DM-IMPRINT NOT = SPACES
137100          MOVE DM-IMPRINT TO WS-IMPRINT-O
137200          WRITE SPL-RPT-FD-REC FROM WS-IMPRINT-LINE.
137300  0535-EXIT.
137400      EXIT.
137500
137600******************************************************************
137700*   ACTIVE / INACTIVE INGREDIENT BLOCKS                          *
137800******************************************************************
137900  0600-WRITE-ACTIVE-INGR-BLOCK.
138000      MOVE "N" TO KEY-SECTION-FOUND-SW.
138100      PERFORM 0601-CHECK-ACTIVE-ROLE THRU 0601-EXIT
138200          VARYING WS-INGR-IDX FROM 1 BY 1
138300          UNTIL WS-INGR-IDX > WS-INGR-COUNT.
138400
138500      IF KEY-SECTION-IS-FOUND
138600* ACTIVE INGREDIENTS SUB-HEADING
138700          WRITE SPL-RPT-FD-REC FROM WS-ACTIVE-TITLE-LINE
138800          WRITE SPL-RPT-FD-REC FROM WS-LIGHT-RULE
138900          PERFORM 0610-FORMAT-ACTIVE-INGR-LINE THRU 0610-EXIT
139000              VARYING WS-INGR-IDX FROM 1 BY 1
139100              UNTIL WS-INGR-IDX > WS-INGR-COUNT
139200          WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
139300  0600-EXIT.
139400      EXIT.
139500
139600******************************************************************
139700*   ONE PASS OF THE INGREDIENT TABLE LOOKING FOR ANY ROLE-'A' ROW -*
139800*   DECIDES WHETHER THE 'ACTIVE INGREDIENTS' HEADING PRINTS AT ALL*
139900*   BEFORE 0610 BELOW FORMATS THE ROWS THEMSELVES.               *
140000******************************************************************
140100  0601-CHECK-ACTIVE-ROLE.
140200      IF WSI-ROLE(WS-INGR-IDX) = "A"
140300          MOVE "Y" TO KEY-SECTION-FOUND-SW.
140400  0601-EXIT.
140500      EXIT.
140600
140700  0610-FORMAT-ACTIVE-INGR-LINE.
140800*    02/19/18 #SPL-029 - NAME/STRENGTH/PER ARE EACH TRIMMED WITH
140900*    INSPECT ... TALLYING BEFORE THEY GO IN, THE SAME TECHNIQUE
141000*    SPLDATE USES FOR A SINGLE-TOKEN FIELD AND 0662-WRITE-SECTION-
141100*    CONTENT USES FOR A MULTI-WORD ONE, SO "(325 MG PER 5 ML)"
141200*    DOESN'T COME OUT AS "(325       MG        PER 5       ML )".
141300      IF WSI-ROLE(WS-INGR-IDX) = "A"
141400          IF WSI-NAME(WS-INGR-IDX) = SPACES
141500              MOVE "Unknown" TO WS-ING-NAME-DISP
141600          ELSE
141700              MOVE WSI-NAME(WS-INGR-IDX) TO WS-ING-NAME-DISP
141800          END-IF
141900
142000          IF WSI-STR-VALUE(WS-INGR-IDX) NOT = SPACES
142100              IF WSI-PER-VALUE(WS-INGR-IDX) NOT = SPACES
142200                  MOVE SPACES TO WS-ACTIVE-LINE-FULL
142300                  MOVE "  - " TO WS-ACTIVE-LINE-FULL(1:4)
142400                  MOVE 0 TO WS-TRIM-LEN
142500                  INSPECT WS-ING-NAME-DISP TALLYING WS-TRIM-LEN
142600                      FOR CHARACTERS BEFORE INITIAL "  "
142700                  IF WS-TRIM-LEN = 0
142800                      MOVE 60 TO WS-TRIM-LEN
142900                  END-IF
143000                  MOVE WS-ING-NAME-DISP(1:WS-TRIM-LEN)
143100                      TO WS-ACTIVE-LINE-FULL(5:WS-TRIM-LEN)
143200                  COMPUTE WS-LINE-POS = 5 + WS-TRIM-LEN
143300                  MOVE " (" TO WS-ACTIVE-LINE-FULL(WS-LINE-POS:2)
143400                  COMPUTE WS-LINE-POS = WS-LINE-POS + 2
143500                  MOVE 0 TO WS-TRIM-LEN
143600                  INSPECT WSI-STR-VALUE(WS-INGR-IDX)
143700                      TALLYING WS-TRIM-LEN FOR CHARACTERS
143800                      BEFORE INITIAL SPACE
143900                  MOVE WSI-STR-VALUE(WS-INGR-IDX) (1:WS-TRIM-LEN)
144000                      TO WS-ACTIVE-LINE-FULL(WS-LINE-POS:WS-TRIM-LEN)
144100                  COMPUTE WS-LINE-POS = WS-LINE-POS + WS-TRIM-LEN + 1
144200                  MOVE 0 TO WS-TRIM-LEN
144300                  INSPECT WSI-STR-UNIT(WS-INGR-IDX)
144400                      TALLYING WS-TRIM-LEN FOR CHARACTERS
144500                      BEFORE INITIAL SPACE
144600                  MOVE WSI-STR-UNIT(WS-INGR-IDX) (1:WS-TRIM-LEN)
144700                      TO WS-ACTIVE-LINE-FULL(WS-LINE-POS:WS-TRIM-LEN)
144800                  COMPUTE WS-LINE-POS = WS-LINE-POS + WS-TRIM-LEN
144900                  MOVE " per " TO
145000                      WS-ACTIVE-LINE-FULL(WS-LINE-POS:5)
145100                  COMPUTE WS-LINE-POS = WS-LINE-POS + 5
145200                  MOVE 0 TO WS-TRIM-LEN
145300                  INSPECT WSI-PER-VALUE(WS-INGR-IDX)
145400                      TALLYING WS-TRIM-LEN FOR CHARACTERS
145500                      BEFORE INITIAL SPACE
145600                  MOVE WSI-PER-VALUE(WS-INGR-IDX) (1:WS-TRIM-LEN)
145700                      TO WS-ACTIVE-LINE-FULL(WS-LINE-POS:WS-TRIM-LEN)
145800                  COMPUTE WS-LINE-POS = WS-LINE-POS + WS-TRIM-LEN + 1
145900                  MOVE 0 TO WS-TRIM-LEN
146000                  INSPECT WSI-PER-UNIT(WS-INGR-IDX)
146100                      TALLYING WS-TRIM-LEN FOR CHARACTERS
146200                      BEFORE INITIAL SPACE
146300                  MOVE WSI-PER-UNIT(WS-INGR-IDX) (1:WS-TRIM-LEN)
146400                      TO WS-ACTIVE-LINE-FULL(WS-LINE-POS:WS-TRIM-LEN)
146500                  COMPUTE WS-LINE-POS = WS-LINE-POS + WS-TRIM-LEN
146600                  MOVE ")" TO WS-ACTIVE-LINE-FULL(WS-LINE-POS:1)
146700* ACTIVE LINE, NAME+STRENGTH+PER FORM
146800                  WRITE SPL-RPT-FD-REC FROM WS-ACTIVE-LINE-FULL
146900              ELSE
147000                  MOVE SPACES TO WS-ACTIVE-LINE-STR
147100                  MOVE "  - " TO WS-ACTIVE-LINE-STR(1:4)
147200                  MOVE 0 TO WS-TRIM-LEN
147300                  INSPECT WS-ING-NAME-DISP TALLYING WS-TRIM-LEN
147400                      FOR CHARACTERS BEFORE INITIAL "  "
147500                  IF WS-TRIM-LEN = 0
147600                      MOVE 60 TO WS-TRIM-LEN
147700                  END-IF
147800                  MOVE WS-ING-NAME-DISP(1:WS-TRIM-LEN)
147900                      TO WS-ACTIVE-LINE-STR(5:WS-TRIM-LEN)
148000                  COMPUTE WS-LINE-POS = 5 + WS-TRIM-LEN
148100                  MOVE " (" TO WS-ACTIVE-LINE-STR(WS-LINE-POS:2)
148200                  COMPUTE WS-LINE-POS = WS-LINE-POS + 2
148300                  MOVE 0 TO WS-TRIM-LEN
148400                  INSPECT WSI-STR-VALUE(WS-INGR-IDX)
148500                      TALLYING WS-TRIM-LEN FOR CHARACTERS
148600                      BEFORE INITIAL SPACE
148700                  MOVE WSI-STR-VALUE(WS-INGR-IDX) (1:WS-TRIM-LEN)
148800                      TO WS-ACTIVE-LINE-STR(WS-LINE-POS:WS-TRIM-LEN)
148900                  COMPUTE WS-LINE-POS = WS-LINE-POS + WS-TRIM-LEN + 1
149000                  MOVE 0 TO WS-TRIM-LEN
149100                  INSPECT WSI-STR-UNIT(WS-INGR-IDX)
149200                      TALLYING WS-TRIM-LEN FOR CHARACTERS
149300                      BEFORE INITIAL SPACE
149400                  MOVE WSI-STR-UNIT(WS-INGR-IDX) (1:WS-TRIM-LEN)
149500                      TO WS-ACTIVE-LINE-STR(WS-LINE-POS:WS-TRIM-LEN)
149600                  COMPUTE WS-LINE-POS = WS-LINE-POS + WS-TRIM-LEN
149700                  MOVE ")" TO WS-ACTIVE-LINE-STR(WS-LINE-POS:1)
149800* ACTIVE LINE, NAME+STRENGTH FORM
149900                  WRITE SPL-RPT-FD-REC FROM WS-ACTIVE-LINE-STR
150000              END-IF
150100          ELSE
150200              MOVE SPACES TO WS-ACTIVE-LINE-NAME
150300              MOVE "  - " TO WS-ACTIVE-LINE-NAME(1:4)
150400              MOVE WS-ING-NAME-DISP TO WS-ACTIVE-LINE-NAME(5:60)
150500* ACTIVE LINE, NAME-ONLY FORM
150600              WRITE SPL-RPT-FD-REC FROM WS-ACTIVE-LINE-NAME
150700          END-IF.
150800  0610-EXIT.
150900      EXIT.
151000
151100******************************************************************
151200*   MIRROR OF 0600 ABOVE FOR ROLE 'I' ROWS.  INACTIVE INGREDIENTS*
151300*   PRINT NAME ONLY - NO STRENGTH, NO PER-UNIT - SINCE THE SOURCE*
151400*   DATA NEVER CARRIES A STRENGTH FOR AN INACTIVE INGREDIENT.    *
151500******************************************************************
151600  0615-WRITE-INACTIVE-INGR-BLOCK.
151700      MOVE "N" TO KEY-SECTION-FOUND-SW.
151800      PERFORM 0617-CHECK-INACTIVE-ROLE THRU 0617-EXIT
151900          VARYING WS-INGR-IDX FROM 1 BY 1
152000          UNTIL WS-INGR-IDX > WS-INGR-COUNT.
152100
152200      IF KEY-SECTION-IS-FOUND
152300* INACTIVE INGREDIENTS SUB-HEADING
152400          WRITE SPL-RPT-FD-REC FROM WS-INACTIVE-TITLE-LINE
152500          WRITE SPL-RPT-FD-REC FROM WS-LIGHT-RULE
152600          PERFORM 0616-WRITE-INACTIVE-LINE THRU 0616-EXIT
152700              VARYING WS-INGR-IDX FROM 1 BY 1
152800              UNTIL WS-INGR-IDX > WS-INGR-COUNT
152900          WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
153000  0615-EXIT.
153100      EXIT.
153200
153300******************************************************************
153400*   NAME-ONLY LINE, SAME 'Unknown' SUBSTITUTION RULE AS THE ACTIVE*
153500*   SIDE WHEN WSI-NAME IS BLANK.  NO TRIM NEEDED HERE - THE NAME IS*
153600*   THE LAST THING ON THE LINE, SO A TRAILING BLANK IS HARMLESS. *
153700******************************************************************
153800  0616-WRITE-INACTIVE-LINE.
153900      IF WSI-ROLE(WS-INGR-IDX) = "I"
154000          IF WSI-NAME(WS-INGR-IDX) = SPACES
154100              MOVE "Unknown" TO WS-ING-NAME-DISP
154200          ELSE
154300              MOVE WSI-NAME(WS-INGR-IDX) TO WS-ING-NAME-DISP
154400          END-IF
154500          MOVE WS-ING-NAME-DISP TO WS-IN-NAME-O
154600* ONE INACTIVE INGREDIENT
154700          WRITE SPL-RPT-FD-REC FROM WS-INACTIVE-LINE.
154800  0616-EXIT.
154900      EXIT.
155000
155100******************************************************************
155200*   SAME ONE-PASS LOOKUP AS 0601 ABOVE, FOR ROLE 'I' INSTEAD OF 'A'.*
155300******************************************************************
155400  0617-CHECK-INACTIVE-ROLE.
155500      IF WSI-ROLE(WS-INGR-IDX) = "I"
155600          MOVE "Y" TO KEY-SECTION-FOUND-SW.
155700  0617-EXIT.
155800      EXIT.
155900
156000******************************************************************
156100*   PACKAGING BLOCK - FIRST 5 ENTRIES PLUS AN OVERFLOW TRAILER   *
156200******************************************************************
156300  0640-WRITE-PACKAGING-BLOCK.
156400      IF WS-PKG-COUNT > 0
156500* PACKAGING SUB-HEADING
156600          WRITE SPL-RPT-FD-REC FROM WS-PACKAGING-TITLE-LINE
156700          WRITE SPL-RPT-FD-REC FROM WS-LIGHT-RULE
156800
156900          PERFORM 0641-WRITE-PKG-LINE THRU 0641-EXIT
157000              VARYING WS-PKG-IDX FROM 1 BY 1
157100              UNTIL WS-PKG-IDX > WS-PKG-COUNT
157200                 OR WS-PKG-IDX > WS-PKG-PRINT-LIMIT
157300
157400          IF WS-PKG-COUNT > WS-PKG-PRINT-LIMIT
157500              PERFORM 0642-WRITE-PKG-OVERFLOW THRU 0642-EXIT
157600          END-IF
157700
157800          WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
157900  0640-EXIT.
158000      EXIT.
158100
158200  0641-WRITE-PKG-LINE.
158300*    02/19/18 #SPL-029 - NDC AND QTY-VALUE/UNIT TRIMMED BEFORE THE
158400*    NEXT LITERAL GOES IN.  CONTAINER IS LAST ON THE LINE SO ITS
158500*    TRAILING BLANKS ARE HARMLESS AND ARE LEFT AS-IS.
158600      IF WSP-NDC(WS-PKG-IDX) NOT = SPACES
158700         OR WSP-QTY-VALUE(WS-PKG-IDX) NOT = SPACES
158800          MOVE SPACES TO WS-PKG-LINE
158900          MOVE "  - NDC: " TO WS-PKG-LINE(1:9)
159000          MOVE 0 TO WS-TRIM-LEN
159100          INSPECT WSP-NDC(WS-PKG-IDX) TALLYING WS-TRIM-LEN
159200              FOR CHARACTERS BEFORE INITIAL SPACE
159300          MOVE WSP-NDC(WS-PKG-IDX) (1:WS-TRIM-LEN)
159400              TO WS-PKG-LINE(10:WS-TRIM-LEN)
159500          COMPUTE WS-LINE-POS = 10 + WS-TRIM-LEN
159600          MOVE ", Quantity: " TO WS-PKG-LINE(WS-LINE-POS:12)
159700          COMPUTE WS-LINE-POS = WS-LINE-POS + 12
159800          MOVE 0 TO WS-TRIM-LEN
159900          INSPECT WSP-QTY-VALUE(WS-PKG-IDX)
160000              TALLYING WS-TRIM-LEN FOR CHARACTERS
160100              BEFORE INITIAL SPACE
160200          MOVE WSP-QTY-VALUE(WS-PKG-IDX) (1:WS-TRIM-LEN)
160300              TO WS-PKG-LINE(WS-LINE-POS:WS-TRIM-LEN)
160400          COMPUTE WS-LINE-POS = WS-LINE-POS + WS-TRIM-LEN + 1
160500          MOVE 0 TO WS-TRIM-LEN
160600          INSPECT WSP-QTY-UNIT(WS-PKG-IDX)
160700              TALLYING WS-TRIM-LEN FOR CHARACTERS
160800              BEFORE INITIAL SPACE
160900          MOVE WSP-QTY-UNIT(WS-PKG-IDX) (1:WS-TRIM-LEN)
161000              TO WS-PKG-LINE(WS-LINE-POS:WS-TRIM-LEN)
161100          COMPUTE WS-LINE-POS = WS-LINE-POS + WS-TRIM-LEN
161200          MOVE ", Container: " TO WS-PKG-LINE(WS-LINE-POS:13)
161300          COMPUTE WS-LINE-POS = WS-LINE-POS + 13
161400          MOVE WSP-CONTAINER(WS-PKG-IDX)
161500              TO WS-PKG-LINE(WS-LINE-POS:30)
161600* ONE PACKAGING OPTION
161700          WRITE SPL-RPT-FD-REC FROM WS-PKG-LINE.
161800  0641-EXIT.
161900      EXIT.
162000
162100******************************************************************
162200*   PRINTED ONLY WHEN THE DOCUMENT HAS MORE PACKAGING ROWS THAN  *
162300*   WS-PKG-PRINT-LIMIT (5) - SEE THE 03/02/13 CHANGE LOG ENTRY FOR*
162400*   WHY THE CAP EXISTS AT ALL (A SINGLE DOCUMENT ONCE CARRIED OVER*
162500*   200 PACKAGE CONFIGURATIONS AND BLEW OUT THE REPORT'S PAGE COUNT).*
162600******************************************************************
162700  0642-WRITE-PKG-OVERFLOW.
162800      COMPUTE WS-PKG-OVERFLOW = WS-PKG-COUNT - WS-PKG-PRINT-LIMIT.
162900      MOVE WS-PKG-OVERFLOW TO WS-PK-OVERFLOW-O.
163000* PACKAGING OVERFLOW TRAILER
163100      WRITE SPL-RPT-FD-REC FROM WS-PKG-OVERFLOW-LINE.
163200  0642-EXIT.
163300      EXIT.
163400
163500******************************************************************
163600*   KEY NARRATIVE SECTIONS - IN INPUT ORDER, NOT LIST ORDER      *
163700******************************************************************
163800  0660-WRITE-SECTION-BLOCKS.
163900      PERFORM 0661-WRITE-ONE-SECTION THRU 0661-EXIT
164000          VARYING WS-SECT-IDX FROM 1 BY 1
164100          UNTIL WS-SECT-IDX > WS-SECT-COUNT.
164200  0660-EXIT.
164300      EXIT.
164400
164500******************************************************************
164600*   A SECTION ROW ONLY PRINTS WHEN IT HAS CONTENT AND ITS SC-TYPE*
164700*   MATCHES ONE OF THE SIX ROWS IN WS-KEY-SECTION-TABLE - EVERY  *
164800*   OTHER NARRATIVE SECTION TYPE THE UPSTREAM EXTRACT CARRIES IS *
164900*   LOADED INTO WS-DOC-SECTIONS BUT NEVER REACHES THE REPORT.    *
165000******************************************************************
165100  0661-WRITE-ONE-SECTION.
165200      IF WSS-CONTENT(WS-SECT-IDX) NOT = SPACES
165300          MOVE "N" TO KEY-SECTION-FOUND-SW
165400          PERFORM 0663-CHECK-KEY-SECTION-ROW THRU 0663-EXIT
165500              VARYING WS-KEY-SECT-SUB FROM 1 BY 1
165600              UNTIL WS-KEY-SECT-SUB > 6
165700          IF KEY-SECTION-IS-FOUND
165800              PERFORM 0662-WRITE-SECTION-CONTENT THRU 0662-EXIT
165900          END-IF
166000      END-IF.
166100  0661-EXIT.
166200      EXIT.
166300
166400******************************************************************
166500*   STRAIGHT 6-ROW TABLE SEARCH, SAME STYLE AS 0351/0601/0617    *
166600*   ABOVE - NOT A SEARCH VERB, PER SHOP CONVENTION.              *
166700******************************************************************
166800  0663-CHECK-KEY-SECTION-ROW.
166900      IF WSS-TYPE(WS-SECT-IDX) =
167000         WS-KEY-SECTION-NAME(WS-KEY-SECT-SUB)
167100          MOVE "Y" TO KEY-SECTION-FOUND-SW.
167200  0663-EXIT.
167300      EXIT.
167400
167500******************************************************************
167600*   SEE THE 09/14/09 CHANGE LOG ENTRY - CONTENT OVER 500 CHARACTERS*
167700*   IS CUT OFF WITH A TRAILING '...' RATHER THAN PRINTED IN FULL,*
167800*   SO ONE VERBOSE WARNINGS SECTION CAN'T RUN THE REPORT FOR PAGES.*
167900*   THE DOUBLE-SPACE SENTINEL TALLY FINDS THE REAL CONTENT LENGTH -*
168000*   A SINGLE-SPACE SCAN WOULD STOP AT THE FIRST WORD BREAK INSIDE*
168100*   THE NARRATIVE TEXT ITSELF.                                   *
168200******************************************************************
168300  0662-WRITE-SECTION-CONTENT.
168400      MOVE WSS-TYPE(WS-SECT-IDX) TO WS-SECTION-TYPE-O.
168500* SECTION TYPE SUB-HEADING
168600      WRITE SPL-RPT-FD-REC FROM WS-SECTION-TYPE-LINE.
168700      WRITE SPL-RPT-FD-REC FROM WS-LIGHT-RULE.
168800
168900      MOVE 0 TO WS-CONTENT-LEN.
169000      INSPECT WSS-CONTENT(WS-SECT-IDX) TALLYING WS-CONTENT-LEN
169100          FOR CHARACTERS BEFORE INITIAL "  ".
169200      MOVE WS-CONTENT-LEN TO WS-CONTENT-LEN-SAVE.
169300
169400      IF WS-CONTENT-LEN > 500 OR WS-CONTENT-LEN = 0
169500          MOVE 500 TO WS-CONTENT-LEN.
169600
169700      IF WS-CONTENT-LEN-SAVE > 500
169800          MOVE WSS-CONTENT(WS-SECT-IDX)(1:500) TO WS-SC-CONTENT-TRUNC-O
169900* SECTION CONTENT, TRUNCATED FORM
170000          WRITE SPL-RPT-FD-REC FROM WS-SECTION-CONTENT-LINE-TRUNC
170100      ELSE
170200          MOVE SPACES TO WS-SC-CONTENT-O
170300          MOVE WSS-CONTENT(WS-SECT-IDX)(1:WS-CONTENT-LEN)
170400              TO WS-SC-CONTENT-O
170500* SECTION CONTENT, UNTRUNCATED FORM
170600          WRITE SPL-RPT-FD-REC FROM WS-SECTION-CONTENT-LINE-FULL.
170700      WRITE SPL-RPT-FD-REC FROM WS-BLANK-LINE.
170800  0662-EXIT.
170900      EXIT.
171000
171100******************************************************************
171200*   FILE OPEN / CLOSE / READ PARAGRAPHS                          *
171300******************************************************************
171400  0800-OPEN-PASS1-FILES.
171500      OPEN INPUT SPLMSTR, SPLINGR, SPLPKGR, SPLSECR.
171600      IF SPL-DIAG-MODE-ON
171700          DISPLAY "PASS 1 FILE STATUS: " MSTR-STATUS " "
171800                  INGR-STATUS " " PKGR-STATUS " " SECR-STATUS.
171900  0800-EXIT.
172000      EXIT.
172100
172200******************************************************************
172300*   OPENED ONLY AFTER PASS 1 HAS FINISHED AND THE SUMMARY HAS BEEN*
172400*   WRITTEN - SEE 0000-MAIN-CONTROL ABOVE.                       *
172500******************************************************************
172600  0805-OPEN-OUTPUT-FILES.
172700      OPEN OUTPUT SPLXTRO, SPLRPT.
172800  0805-EXIT.
172900      EXIT.
173000
173100******************************************************************
173200*   RE-OPENS THE SAME FOUR INPUT FILES PASS 1 CLOSED IN 0850 BELOW -*
173300*   ORGANIZATION IS SEQUENTIAL, SO RE-OPENING STARTS BACK AT THE *
173400*   FIRST RECORD.                                                *
173500******************************************************************
173600  0810-OPEN-PASS2-INPUT-FILES.
173700      OPEN INPUT SPLMSTR, SPLINGR, SPLPKGR, SPLSECR.
173800  0810-EXIT.
173900      EXIT.
174000
174100******************************************************************
174200*   CLOSES THE FOUR INPUT FILES AT THE END OF PASS 1 SO THEY CAN BE*
174300*   RE-OPENED CLEAN FOR PASS 2 IN 0810 ABOVE.                    *
174400******************************************************************
174500  0850-CLOSE-PASS1-FILES.
174600      CLOSE SPLMSTR, SPLINGR, SPLPKGR, SPLSECR.
174700  0850-EXIT.
174800      EXIT.
174900
175000******************************************************************
175100*   SHARED BY BOTH PASSES.  AT END SETS THE SWITCH THAT ENDS THE *
175200*   0200-PROCESS-DOCUMENT LOOP IN 0000-MAIN-CONTROL - THERE IS NO*
175300*   SEPARATE END-OF-FILE PARAGRAPH.                              *
175400******************************************************************
175500  0900-READ-MASTER.
175600      READ SPLMSTR INTO SPL-DRUG-MASTER-REC
175700          AT END MOVE "N" TO MORE-MASTERS-SW
175800      END-READ.
175900  0900-EXIT.
176000      EXIT.
176100
176200******************************************************************
176300*   AT END, IN-SEQ IS FORCED TO 9999 RATHER THAN LEFT AT ITS LAST*
176400*   REAL VALUE - THAT WAY 0411/0415 ABOVE STOP CONSUMING CHILD   *
176500*   ROWS THE SAME WAY WHETHER THE FILE RAN OUT OR THE SEQUENCE   *
176600*   JUST RAN PAST THE CURRENT MASTER.                            *
176700******************************************************************
176800  0901-READ-INGR.
176900      READ SPLINGR INTO SPL-INGREDIENT-REC
177000          AT END
177100              MOVE "N" TO MORE-INGR-SW
177200              MOVE 9999 TO IN-SEQ
177300      END-READ.
177400  0901-EXIT.
177500      EXIT.
177600
177700******************************************************************
177800*   SAME AT-END CONVENTION AS 0901 ABOVE, FORCING PK-SEQ TO 9999.*
177900******************************************************************
178000  0902-READ-PKG.
178100      READ SPLPKGR INTO SPL-PACKAGING-REC
178200          AT END
178300              MOVE "N" TO MORE-PKG-SW
178400              MOVE 9999 TO PK-SEQ
178500      END-READ.
178600  0902-EXIT.
178700      EXIT.
178800
178900******************************************************************
179000*   SAME AT-END CONVENTION AS 0901/0902 ABOVE, FORCING SC-SEQ TO *
179100*   9999.                                                        *
179200******************************************************************
179300  0903-READ-SECT.
179400      READ SPLSECR INTO SPL-SECTION-REC
179500          AT END
179600              MOVE "N" TO MORE-SECT-SW
179700              MOVE 9999 TO SC-SEQ
179800      END-READ.
179900  0903-EXIT.
180000      EXIT.
180100
180200******************************************************************
180300*   END OF JOB.  CLOSES EVERYTHING STILL OPEN, INCLUDING THE TWO *
180400*   OUTPUT FILES PASS 1 NEVER TOUCHES, AND DISPLAYS THE FINAL COUNT*
180500*   TO SYSOUT SO THE OPERATOR CAN COMPARE IT AGAINST THE REPORT'S*
180600*   OWN 'TOTAL FILES PROCESSED' LINE.                            *
180700******************************************************************
180800  0990-CLEANUP.
180900      CLOSE SPLMSTR, SPLINGR, SPLPKGR, SPLSECR, SPLXTRO, SPLRPT.
181000
181100      DISPLAY "Successfully processed " WS-TOTAL-PROCESSED
181200              " drug files".
181300      DISPLAY "******** NORMAL END OF JOB SPLDRUG ********".
181400  0990-EXIT.
181500      EXIT.
181600
