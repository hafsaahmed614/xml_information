000100******************************************************************
000200*    SPLSECR  -  FDA SPL NARRATIVE SECTION RECORD LAYOUT         *
000300*    ZERO OR MORE PER DRUG-MASTER (INDICATIONS, WARNINGS, ETC.)  *
000400*    SC-CONTENT ARRIVES ALREADY WHITESPACE-NORMALIZED BY THE     *
000500*    UPSTREAM EXTRACT STEP (SINGLE-SPACE SEPARATED, TRIMMED).    *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    08/22/95  JKT  #DL-071  ORIGINAL LAYOUT FOR THE FREE-FORM    *
000900*                            REMARKS DETAIL RECORD                *
001000*    04/08/06  MDH  #SPL-014 REWORKED FOR THE FDA SPL NARRATIVE   *
001100*                            SECTION RECORD (INDICATIONS, ETC.)   *
001200******************************************************************
001300 01  SPL-SECTION-REC.
001400     05  SC-SEQ                      PIC 9(4).
001500     05  SC-CODE                     PIC X(10).
001600     05  SC-TYPE                     PIC X(60).
001700     05  SC-TITLE                    PIC X(60).
001800     05  SC-CONTENT                  PIC X(600).
