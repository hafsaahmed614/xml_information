000100******************************************************************
000200*    SPLDRGM  -  FDA SPL DRUG MASTER RECORD LAYOUT               *
000300*    ONE ENTRY PER SOURCE LABEL DOCUMENT IN THE BATCH.           *
000400*    BROUGHT IN BY SPLDRUG VIA "COPY SPLDRGM." AFTER THE FD      *
000500*    GENERIC RECORD, SAME AS THE OLD "COPY PATDALY" HABIT.       *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    03/12/87  RWL  #DL-014  ORIGINAL LAYOUT FOR THE NDC DRUG     *
000900*                            MASTER RECORD                       *
001000*    08/22/95  JKT  #DL-071  CONVERTED TO THE NEW NDC EXTRACT     *
001100*                            LAYOUT, ADDED THE NDC REDEFINES VIEW*
001200*    04/08/06  MDH  #SPL-014 REWORKED FOR THE FDA SPL DOCUMENT    *
001300*                            LAYOUT, ADD EFFECTIVE-DATE REDEFINES*
001400*    07/30/15  RWL  #SPL-024 FILLER PAD ADDED TO MATCH A QUOTED   *
001500*                            628-BYTE RECORD LENGTH               *
001550*    02/19/18  RWL  #SPL-028 PAD REMOVED - DIDN'T RECONCILE TO THE*
001560*                            STATED 618 EITHER.  THE 22 FIELDS    *
001570*                            ABOVE SUM TO 626 - THAT IS WHAT THE  *
001580*                            RECORD HOLDS, SO 626 IS WHAT SPLMSTR'*
001590*                            FD NOW CARRIES - SEE SPLDRUG REMARKS.*
001600******************************************************************
001700 01  SPL-DRUG-MASTER-REC.
001800     05  DM-SEQ                      PIC 9(4).
001900     05  DM-FILENAME                 PIC X(40).
002000     05  DM-DOCUMENT-ID              PIC X(36).
002100     05  DM-DOCUMENT-TYPE            PIC X(60).
002200     05  DM-TITLE                    PIC X(80).
002300     05  DM-EFFECTIVE-DATE           PIC X(8).
002400     05  DM-EFFECTIVE-DATE-R REDEFINES DM-EFFECTIVE-DATE.
002500         10  DM-EFF-YYYY             PIC X(4).
002600         10  DM-EFF-MM               PIC X(2).
002700         10  DM-EFF-DD               PIC X(2).
002800     05  DM-VERSION                  PIC X(4).
002900     05  DM-AUTHOR-NAME              PIC X(60).
003000     05  DM-AUTHOR-ID                PIC X(12).
003100     05  DM-PRODUCT-NAME             PIC X(60).
003200     05  DM-GENERIC-NAME             PIC X(60).
003300     05  DM-NDC                      PIC X(12).
003400     05  DM-NDC-R REDEFINES DM-NDC.
003500         10  DM-NDC-LABELER          PIC X(6).
003600         10  DM-NDC-PRODUCT          PIC X(6).
003700     05  DM-FORM                     PIC X(30).
003800     05  DM-ROUTE                    PIC X(30).
003900     05  DM-MKT-STATUS               PIC X(10).
004000     05  DM-MKT-START                PIC X(8).
004100     05  DM-APPROVAL                 PIC X(40).
004200     05  DM-PHYSICAL-CHARACTERISTICS.
004300         10  DM-COLOR                PIC X(20).
004400         10  DM-SHAPE                PIC X(20).
004500         10  DM-SIZE-VALUE           PIC X(6).
004600         10  DM-SIZE-UNIT            PIC X(6).
004700         10  DM-IMPRINT              PIC X(20).
004800     05  DM-PHYS-CHARS-R REDEFINES DM-PHYSICAL-CHARACTERISTICS
004900                                     PIC X(72).
005000******************************************************************
005100*    NO TRAILING FILLER - THE 22 FIELDS ABOVE ARE THE FULL 626-  *
005200*    BYTE RECORD.  SEE THE 02/19/18 CHANGE LOG ENTRY ABOVE.       *
005300******************************************************************
