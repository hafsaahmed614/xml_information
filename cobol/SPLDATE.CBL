000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SPLDATE.
000300 AUTHOR. R W LOUDON.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/18/87.
000600 DATE-COMPILED. 09/18/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM FORMATS AN 8-BYTE YYYYMMDD DATE
001300*          FIELD FOR PRINTING ON THE DRUG LABEL EXTRACT REPORT.
001400*
001500*          IF THE FIELD HOLDS EXACTLY 8 SIGNIFICANT CHARACTERS
001600*          IT IS PUNCTUATED AS YYYY-MM-DD.  ANY OTHER LENGTH,
001700*          INCLUDING AN ALL-BLANK FIELD, IS PASSED THROUGH
001800*          UNCHANGED.  NO CALENDAR CHECKING IS DONE HERE -
001900*          THAT IS A JOB FOR THE UPSTREAM EXTRACT STEP.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300*    09/18/87  RWL  #DL-016  ORIGINAL DATE-FORMAT SUBPROGRAM FOR  *
002400*                            NDC EFFECTIVE-DATE FIELDS            *
002500*    01/19/99  JKT  #DL-089  Y2K REMEDIATION - CONFIRMED 4-DIGIT  *
002600*                            YEAR ASSUMPTION HOLDS, NO CODE CHANGE*
002700*    04/08/06  MDH  #SPL-014 REPOINTED AT THE FDA SPL YYYYMMDD    *
002800*                            EFFECTIVE-DATE FIELD                 *
002900*    07/30/15  RWL  #SPL-024 DATE-SIGNIFICANT-LEN PROMOTED TO ITS *
003000*                            OWN 77-LEVEL                         *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400*    STANDALONE COUNTER - HOW MANY SIGNIFICANT (NON-BLANK) BYTES
004500*    THE INCOMING DATE FIELD ACTUALLY CARRIES.
004600 77  DATE-SIGNIFICANT-LEN        PIC 9(02) COMP.
004700
004800******************************************************************
004900*   Y2K-ERA ALTERNATE CENTURY-SPLIT VIEW OF THE INCOMING FIELD,  *
005000*   KEPT FOR THE NEXT PERSON WHO HAS TO DEFEND AGAINST A DATE    *
005100*   FEED THAT STOPS SENDING A FULL 4-DIGIT YEAR.                 *
005200******************************************************************
005300 01  WS-DATE-IN-COPY                 PIC X(8).
005400 01  WS-DATE-IN-COPY-R REDEFINES WS-DATE-IN-COPY.
005500     05  WS-IN-CENTURY               PIC X(02).
005600     05  WS-IN-YEAR-OF-CENT          PIC X(02).
005700     05  WS-IN-MONTH                 PIC X(02).
005800     05  WS-IN-DAY                   PIC X(02).
005900
006000 LINKAGE SECTION.
006100 01  LK-DATE-IN                      PIC X(8).
006200 01  LK-DATE-IN-R REDEFINES LK-DATE-IN.
006300     05  LK-IN-YYYY                  PIC X(04).
006400     05  LK-IN-MM                    PIC X(02).
006500     05  LK-IN-DD                    PIC X(02).
006600 01  LK-DATE-OUT                     PIC X(10).
006700 01  LK-DATE-OUT-R REDEFINES LK-DATE-OUT.
006800     05  LK-OUT-YYYY                 PIC X(04).
006900     05  LK-OUT-DASH1                PIC X(01).
007000     05  LK-OUT-MM                   PIC X(02).
007100     05  LK-OUT-DASH2                PIC X(01).
007200     05  LK-OUT-DD                   PIC X(02).
007300
007400 PROCEDURE DIVISION USING LK-DATE-IN, LK-DATE-OUT.
007500 0000-FORMAT-DATE.
007600     MOVE LK-DATE-IN TO WS-DATE-IN-COPY.
007700     MOVE 0 TO DATE-SIGNIFICANT-LEN.
007800     INSPECT LK-DATE-IN TALLYING DATE-SIGNIFICANT-LEN
007900         FOR CHARACTERS BEFORE INITIAL SPACE.
008000
008100     IF DATE-SIGNIFICANT-LEN = 8
008200         MOVE LK-IN-YYYY  TO LK-OUT-YYYY
008300         MOVE "-"         TO LK-OUT-DASH1
008400         MOVE LK-IN-MM    TO LK-OUT-MM
008500         MOVE "-"         TO LK-OUT-DASH2
008600         MOVE LK-IN-DD    TO LK-OUT-DD
008700     ELSE
008800         MOVE LK-DATE-IN  TO LK-DATE-OUT.
008900
009000     GOBACK.
009100
