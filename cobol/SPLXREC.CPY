000100******************************************************************
000200*    SPLXREC  -  NORMALIZED-EXTRACT OUTPUT RECORD LAYOUT         *
000300*    ONE RECORD PER SUCCESSFULLY-PROCESSED DRUG DOCUMENT.        *
000400*    ECHOES THE DRUG-MASTER FIELDS PLUS THE DERIVED CATEGORY.    *
000500******************************************************************
000600*    CHANGE LOG                                                 *
000700*    03/12/87  RWL  #DL-014  ORIGINAL LAYOUT FOR THE NDC MASTER   *
000800*                            EXTRACT OUTPUT RECORD                *
000900*    04/08/06  MDH  #SPL-014 REWORKED FOR THE FDA SPL EXTRACT,    *
001000*                            ADD EX-CATEGORY FROM SPLCATG         *
001100*    07/30/15  RWL  #SPL-024 FILLER PAD ADDED TO MATCH A QUOTED   *
001200*                            656-BYTE RECORD LENGTH               *
001250*    02/19/18  RWL  #SPL-028 PAD REMOVED, SAME AS SPLDRGM.  EX-SEQ*
001260*                            PLUS EX-CATEGORY PLUS THE 21 ECHOED *
001270*                            MASTER FIELDS (NO DUPLICATE SEQUENCE*
001280*                            NUMBER) SUM TO 650 - THAT IS WHAT    *
001290*                            SPLXTRO'S FD NOW CARRIES.             *
001300******************************************************************
001400 01  SPL-EXTRACT-REC.
001500     05  EX-SEQ                      PIC 9(4).
001600     05  EX-CATEGORY                 PIC X(24).
001700     05  EX-FILENAME                 PIC X(40).
001800     05  EX-DOCUMENT-ID              PIC X(36).
001900     05  EX-DOCUMENT-TYPE            PIC X(60).
002000     05  EX-TITLE                    PIC X(80).
002100     05  EX-EFFECTIVE-DATE           PIC X(8).
002200     05  EX-VERSION                  PIC X(4).
002300     05  EX-AUTHOR-NAME              PIC X(60).
002400     05  EX-AUTHOR-ID                PIC X(12).
002500     05  EX-PRODUCT-NAME             PIC X(60).
002600     05  EX-GENERIC-NAME             PIC X(60).
002700     05  EX-NDC                      PIC X(12).
002800     05  EX-FORM                     PIC X(30).
002900     05  EX-ROUTE                    PIC X(30).
003000     05  EX-MKT-STATUS               PIC X(10).
003100     05  EX-MKT-START                PIC X(8).
003200     05  EX-APPROVAL                 PIC X(40).
003300     05  EX-COLOR                    PIC X(20).
003400     05  EX-SHAPE                    PIC X(20).
003500     05  EX-SIZE-VALUE               PIC X(6).
003600     05  EX-SIZE-UNIT                PIC X(6).
003700     05  EX-IMPRINT                  PIC X(20).
003750******************************************************************
003760*    NO TRAILING FILLER - THE FIELDS ABOVE ARE THE FULL 650-BYTE*
003770*    RECORD.  SEE THE 02/19/18 CHANGE LOG ENTRY ABOVE.           *
003780******************************************************************
