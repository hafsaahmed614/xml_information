000100******************************************************************
000200*    SPLPKGR  -  FDA SPL PACKAGING RECORD LAYOUT                 *
000300*    ZERO OR MORE PER DRUG-MASTER.                               *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    11/02/89  RWL  #DL-037  ORIGINAL LAYOUT FOR THE NDC          *
000700*                            PACKAGE-SIZE DETAIL RECORD           *
000800*    04/08/06  MDH  #SPL-014 REWORKED FOR THE FDA SPL PACKAGING   *
000900*                            RECORD, ADD PK-NDC AND PK-CONTAINER  *
001000******************************************************************
001100 01  SPL-PACKAGING-REC.
001200     05  PK-SEQ                      PIC 9(4).
001300     05  PK-QTY-VALUE                PIC X(10).
001400     05  PK-QTY-UNIT                 PIC X(10).
001500     05  PK-NDC                      PIC X(14).
001600     05  PK-CONTAINER                PIC X(30).
