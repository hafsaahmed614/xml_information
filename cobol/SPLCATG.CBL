000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SPLCATG.
000300 AUTHOR. R W LOUDON.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/12/87.
000600 DATE-COMPILED. 03/12/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM CLASSIFIES A DRUG-LABEL FILE NAME
001300*          INTO ITS BATCH REPORT CATEGORY, CALLED ONCE PER
001400*          DOCUMENT FROM SPLDRUG.
001500*
001600*          MATCH IS ON THE LEADING CHARACTERS OF THE FILE NAME,
001700*          CASE-SENSITIVE, FIRST TABLE ROW THAT MATCHES WINS.
001800*          NO MATCH FALLS THROUGH TO CATEGORY "UNKNOWN".
001900*
002000******************************************************************
002100*    CHANGE LOG                                                 *
002200*    03/12/87  RWL  #DL-014  ORIGINAL CATEGORIZER SUBPROGRAM FOR  *
002300*                            NDC LISTING TYPE CODES               *
002400*    07/11/94  JKT  #DL-066  CONVERTED CHAIN OF IF-STATEMENTS TO  *
002500*                            THE PREFIX TABLE SEARCH              *
002600*    01/19/99  JKT  #DL-089  Y2K REMEDIATION - NO DATE FIELDS IN  *
002700*                            THIS SUBPROGRAM, REVIEWED/SIGNED OFF*
002800*    04/08/06  MDH  #SPL-014 REPOINTED AT THE FDA SPL FILE-NAME   *
002900*                            PREFIXES (HOMEOPATHIC/OTC/RX/OTHER)  *
003000*    07/30/15  RWL  #SPL-024 TABLE-SIZE PULLED OUT TO ITS OWN     *
003100*                            77-LEVEL, STANDS ALONE NOW           *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500******************************************************************
004600*   CATEGORY PREFIX TABLE - LOADED FROM THE FILLER LITERALS      *
004700*   BELOW, REDEFINED AS AN OCCURS TABLE FOR THE SEARCH LOOP.     *
004800******************************************************************
004900 01  WS-CATEGORY-TABLE-VALUES.
005000     05  FILLER  PIC X(36) VALUE
005100         "homeopathic Homeopathic             ".
005200     05  FILLER  PIC X(36) VALUE
005300         "otc         OTC (Over-the-Counter)  ".
005400     05  FILLER  PIC X(36) VALUE
005500         "prescriptionPrescription            ".
005600     05  FILLER  PIC X(36) VALUE
005700         "other       Other/Bulk Ingredient   ".
005800
005900 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-TABLE-VALUES.
006000     05  CATG-ROW OCCURS 4 TIMES.
006100         10  CATG-PREFIX-TEXT        PIC X(12).
006200         10  CATG-CATEGORY-VALUE     PIC X(24).
006300
006400 01  MISC-WS-FLDS.
006500     05  CATG-PREFIX-LEN             PIC 9(02) COMP.
006600     05  CATG-ROW-SUB                PIC 9(02) COMP.
006700     05  FILLER                      PIC X(01).
006800
006900 01  FLAGS-AND-SWITCHES.
007000     05  MATCH-FOUND-SW              PIC X(01) VALUE "N".
007100         88  PREFIX-MATCHED          VALUE "Y".
007200         88  PREFIX-NOT-MATCHED      VALUE "N".
007300     05  FILLER                      PIC X(01).
007400
007500*    STANDALONE TABLE-SIZE CONSTANT, KEPT AT THE 77-LEVEL SINCE IT
007600*    STANDS ON ITS OWN AND ISN'T PART OF EITHER GROUP ABOVE.
007700 77  TABLE-SIZE                  PIC 9(02) VALUE 4.
007800
007900 LINKAGE SECTION.
008000 01  LK-FILENAME                     PIC X(40).
008100 01  LK-FILENAME-R REDEFINES LK-FILENAME.
008200     05  LK-FILENAME-LEAD12          PIC X(12).
008300     05  LK-FILENAME-REST            PIC X(28).
008400 01  LK-CATEGORY                     PIC X(24).
008500 01  LK-CATEGORY-R REDEFINES LK-CATEGORY.
008600     05  LK-CATEGORY-LEFT            PIC X(12).
008700     05  LK-CATEGORY-RIGHT           PIC X(12).
008800
008900 PROCEDURE DIVISION USING LK-FILENAME, LK-CATEGORY.
009000 0000-CATEGORIZE.
009100     MOVE "N" TO MATCH-FOUND-SW.
009200     MOVE SPACES TO LK-CATEGORY.
009300     PERFORM 0100-SEARCH-PREFIX THRU 0100-EXIT
009400         VARYING CATG-ROW-SUB FROM 1 BY 1
009500         UNTIL CATG-ROW-SUB > TABLE-SIZE OR PREFIX-MATCHED.
009600
009700     IF PREFIX-NOT-MATCHED
009800         MOVE "Unknown" TO LK-CATEGORY.
009900
010000     GOBACK.
010100
010200 0100-SEARCH-PREFIX.
010300*    TRAILING SPACES IN THE PREFIX TEXT TELL US ITS TRUE LENGTH
010400     MOVE 0 TO CATG-PREFIX-LEN.
010500     INSPECT CATG-PREFIX-TEXT(CATG-ROW-SUB)
010600         TALLYING CATG-PREFIX-LEN FOR CHARACTERS
010700         BEFORE INITIAL SPACE.
010800
010900     IF LK-FILENAME-LEAD12(1:CATG-PREFIX-LEN) =
011000        CATG-PREFIX-TEXT(CATG-ROW-SUB)(1:CATG-PREFIX-LEN)
011100         MOVE CATG-CATEGORY-VALUE(CATG-ROW-SUB) TO LK-CATEGORY
011200         MOVE "Y" TO MATCH-FOUND-SW.
011300 0100-EXIT.
011400     EXIT.
011500
